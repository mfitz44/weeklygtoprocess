000100*****************************************************************
000110*                                                                *
000120*    GTOSCOUT  --  FINAL GTO SCORECARD OUTPUT RECORD             *
000130*                                                                *
000140*    ONE OCCURRENCE PER SURVIVING GOLFER, WRITTEN BY STEP 7.     *
000150*    ELIMINATED GOLFERS (FINAL-OWN = 0) NEVER REACH THIS FD.     *
000160*                                                                *
000170*    GTO-SCORECARD-TRAILER IS NOT WRITTEN TO THE SCORECARD FILE  *
000180*    -- IT IS A DISPLAY-ONLY REDEFINE USED BY 7900-DISPLAY-      *
000190*    TRAILER TO LAY OUT THE RECORD-COUNT / OWNERSHIP-TOTAL       *
000200*    ECHO LINE IN THE SAME FIELD POSITIONS AS THE OUTPUT         *
000210*    RECORD, SO A GLANCE AT A HEX DUMP OF DISPLAY OUTPUT LINES   *
000220*    UP AGAINST THE REAL RECORDS DURING A TROUBLE CALL.          *
000230*                                                                *
000240*    MAINTENANCE                                                *
000250*    ----------------------------------------------------------  *
000260*    03/14/87  RSH  GTO-114  ORIGINAL COPYBOOK FOR THE GTO       *
000270*                            SCORECARD REWRITE.                  *
000280*                                                                *
000290 01  GTO-SCORECARD-REC.
000300     05  SC-NAME                      PIC X(30).
000310     05  SC-SALARY                    PIC 9(05).
000320     05  SC-CEILING                   PIC 9(03)V9(02).
000330     05  SC-PROJ-PTS                  PIC 9(03)V9(02).
000340     05  SC-DG-COMPOSITE              PIC 9(03)V9(04).
000350     05  SC-PROJECTED-OWN             PIC 9(03)V9(02).
000360     05  SC-GTO-OWNERSHIP             PIC 9(03)V9(04).
000370     05  SC-RECORD-FILLER             PIC X(05).
000380 01  GTO-SCORECARD-TRAILER REDEFINES GTO-SCORECARD-REC.
000390     05  SCT-LITERAL                  PIC X(20)
000400                                      VALUE 'GTO SCORECARD TOTAL'.
000410     05  SCT-SURVIVOR-COUNT           PIC ZZ9.
000420     05  SCT-FILLER1                  PIC X(05) VALUE SPACES.
000430     05  SCT-TOTAL-LITERAL            PIC X(15)
000440                                      VALUE ' OWNERSHIP SUM='.
000450     05  SCT-OWNERSHIP-TOTAL          PIC ZZZ9.9999.
000460     05  SCT-FILLER2                  PIC X(17) VALUE SPACES.
