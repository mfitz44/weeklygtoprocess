000100*****************************************************************
000110*                                                                *
000120*    GTODGREC  --  DG (TOURNAMENT-ODDS VENDOR) EXTRACT RECORD    *
000130*                                                                *
000140*    ONE OCCURRENCE PER GOLFER IN THE WEEKLY ODDS EXTRACT.       *
000150*    THE FIVE FINISH PROBABILITIES ARE CARRIED BOTH AS NAMED     *
000160*    FIELDS (FOR READABILITY IN DISPLAYS AND AUDIT WRITES) AND   *
000170*    AS A REDEFINED TABLE SO CBLGTO01 CAN LOOP OVER THEM WHEN    *
000180*    BUILDING THE COMPOSITE SCORE IN STEP 4 INSTEAD OF WRITING   *
000190*    OUT FIVE SEPARATE ADD STATEMENTS.                           *
000200*                                                                *
000210*    NAME SPELLING ON THIS SIDE FREQUENTLY RUNS "FIRST LAST"     *
000220*    RATHER THAN THE RG SIDE'S "LAST, FIRST" -- SEE THE NAME     *
000230*    NORMALIZATION PARAGRAPHS IN CBLGTO01 FOR THE MATCH LOGIC.   *
000240*                                                                *
000250*    MAINTENANCE                                                *
000260*    ----------------------------------------------------------  *
000270*    03/14/87  RSH  GTO-114  ORIGINAL COPYBOOK FOR THE GTO       *
000280*                            SCORECARD REWRITE.                  *
000290*                                                                *
000300 01  GTO-DG-RECORD.
000310     05  DG-NAME                      PIC X(30).
000320     05  DG-PROB-GROUP.
000330         10  DG-MAKE-CUT              PIC 9(03)V9(04).
000340         10  DG-TOP20                 PIC 9(03)V9(04).
000350         10  DG-TOP10                 PIC 9(03)V9(04).
000360         10  DG-TOP5                  PIC 9(03)V9(04).
000370         10  DG-WIN                   PIC 9(03)V9(04).
000380     05  DG-PROB-TABLE REDEFINES DG-PROB-GROUP.
000390         10  DG-PROB-ENTRY OCCURS 5 TIMES
000400                                      PIC 9(03)V9(04).
000410     05  DG-RECORD-FILLER             PIC X(05).
