000100*****************************************************************
000110*                                                                *
000120*    GTOWKTBL  --  MERGED / WORKING GOLFER TABLE                *
000130*                                                                *
000140*    ONE ENTRY PER RG-TO-DG NAME MATCH SURVIVING STEP 2.  THIS   *
000150*    TABLE CARRIES THE GOLFER FROM THE MERGE ALL THE WAY         *
000160*    THROUGH STEPS 3-7; NOTHING IS RE-READ FROM DISK ONCE THE    *
000170*    MATCH IS MADE.  A TOURNAMENT FIELD RUNS TO ABOUT 200 SO     *
000180*    THE TABLE IS SIZED FOR THAT WITH ROOM TO SPARE.             *
000190*                                                                *
000200*    WK-DG-PROB-TABLE IS A CARRY-OVER OF THE SAME REDEFINE USED  *
000210*    ON THE INBOUND DG RECORD (SEE GTODGREC) SO THE STEP 4       *
000220*    COMPOSITE LOOP CAN WORK OFF THE MERGED ENTRY DIRECTLY.      *
000230*                                                                *
000240*    MAINTENANCE                                                *
000250*    ----------------------------------------------------------  *
000260*    03/14/87  RSH  GTO-114  ORIGINAL COPYBOOK FOR THE GTO       *
000270*                            SCORECARD REWRITE.                  *
000280*    06/17/91  DJM  GTO-119  ADDED WK-SURVIVOR-SW AFTER STEP 6   *
000290*                            KEPT ZEROING OUT ELIMINATED ROWS    *
000300*                            THAT STEP 7 THEN HAD TO RE-DERIVE.  *
000310*                                                                *
000320 01  GTO-WORK-TABLE.
000330     05  WK-ENTRY-COUNT               PIC S9(04) COMP VALUE ZERO.
000340     05  GTO-WK-ENTRY OCCURS 1 TO 200 TIMES
000350                      DEPENDING ON WK-ENTRY-COUNT
000360                      INDEXED BY WK-IDX.
000370         10  WK-NAME                  PIC X(30).
000380         10  WK-NORM-NAME             PIC X(30).
000390         10  WK-SALARY                PIC 9(05).
000400         10  WK-CEILING               PIC 9(03)V9(02).
000410         10  WK-PROJ-PTS              PIC 9(03)V9(02).
000420         10  WK-RG-OWNERSHIP          PIC 9(03)V9(02).
000430         10  WK-DG-PROBS.
000440             15  WK-MAKE-CUT          PIC 9(03)V9(04).
000450             15  WK-TOP20             PIC 9(03)V9(04).
000460             15  WK-TOP10             PIC 9(03)V9(04).
000470             15  WK-TOP5              PIC 9(03)V9(04).
000480             15  WK-WIN               PIC 9(03)V9(04).
000490         10  WK-DG-PROB-TABLE REDEFINES WK-DG-PROBS.
000500             15  WK-PROB-ENTRY OCCURS 5 TIMES
000510                                      PIC 9(03)V9(04).
000520         10  WK-RAW-BASE-OWN          PIC 9(03)V9(04).
000530         10  WK-DG-COMPOSITE          PIC 9(03)V9(04).
000540         10  WK-RAW-DG-OWN            PIC 9(03)V9(04).
000550         10  WK-PRE-ELIM-OWN          PIC 9(03)V9(04).
000560         10  WK-FINAL-OWN             PIC 9(03)V9(04).
000570         10  WK-SURVIVOR-SW           PIC X(01) VALUE 'N'.
000580             88  WK-IS-SURVIVOR                  VALUE 'Y'.
000590             88  WK-IS-ELIMINATED                VALUE 'N'.
000600         10  WK-ENTRY-FILLER          PIC X(05).
