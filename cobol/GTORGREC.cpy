000100*****************************************************************
000110*                                                                *
000120*    GTORGREC  --  RG (PROJECTIONS VENDOR) EXTRACT RECORD       *
000130*                                                                *
000140*    ONE OCCURRENCE PER GOLFER IN THE WEEKLY PROJECTIONS         *
000150*    EXTRACT.  FIELDS COME FROM THE RG VENDOR FEED AS A FIXED    *
000160*    FLAT RECORD; THE VENDOR'S OWN CSV IS REFORMATTED TO THIS    *
000170*    LAYOUT BY THE UPSTREAM EXTRACT JOB BEFORE CBLGTO01 EVER     *
000180*    SEES IT.                                                    *
000190*                                                                *
000200*    NAME IS CARRIED "LAST, FIRST" MOST WEEKS BUT NOT ALWAYS --  *
000210*    DO NOT TRUST RG-NAME-PARTS BLINDLY, IT IS A DISPLAY AID     *
000220*    ONLY.  MATCHING AGAINST THE DG EXTRACT USES THE NORMALIZED  *
000230*    NAME BUILT IN WORKING-STORAGE, NOT THIS REDEFINITION.       *
000240*                                                                *
000250*    MAINTENANCE                                                *
000260*    ----------------------------------------------------------  *
000270*    03/14/87  RSH  GTO-114  ORIGINAL COPYBOOK FOR THE GTO       *
000280*                            SCORECARD REWRITE.                  *
000290*                                                                *
000300 01  GTO-RG-RECORD.
000310     05  RG-NAME                      PIC X(30).
000320     05  RG-NAME-PARTS REDEFINES RG-NAME.
000330         10  RG-NAME-LAST             PIC X(15).
000340         10  RG-NAME-PUNCT            PIC X(02).
000350         10  RG-NAME-FIRST            PIC X(13).
000360     05  RG-SALARY                    PIC 9(05).
000370     05  RG-CEILING                   PIC 9(03)V9(02).
000380     05  RG-PROJ-PTS                  PIC 9(03)V9(02).
000390     05  RG-OWNERSHIP                 PIC 9(03)V9(02).
000400     05  RG-RECORD-FILLER             PIC X(05).
