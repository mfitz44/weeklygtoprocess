000100 IDENTIFICATION DIVISION.
000110    PROGRAM-ID.          CBLGTO01.
000120    AUTHOR.              R S HANNIGAN.
000130    INSTALLATION.        LINDQUIST FANTASY SPORTS DATA GROUP.
000140    DATE-WRITTEN.        03/14/87.
000150    DATE-COMPILED.
000160    SECURITY.            UNCLASSIFIED - INTERNAL USE ONLY.
000170*
000180*****************************************************************
000190*                                                                *
000200*    CBLGTO01  --  WEEKLY GTO SCORECARD BATCH                   *
000210*                                                                *
000220*    BUILDS THE WEEKLY "GTO" OWNERSHIP SCORECARD USED BY THE     *
000230*    LINEUP DESK TO SET CONTEST OWNERSHIP TARGETS FOR THE        *
000240*    UPCOMING GOLF SLATE.  READS THE RG PROJECTIONS EXTRACT      *
000250*    AND THE DG TOURNAMENT-ODDS EXTRACT, MATCHES GOLFERS         *
000260*    ACROSS THE TWO BY NAME, BLENDS A SALARY-DRIVEN OWNERSHIP    *
000270*    FIGURE WITH AN ODDS-DRIVEN ONE, DROPS THE BOTTOM 20% OF     *
000280*    THE FIELD AND RESCALES THE SURVIVORS SO OWNERSHIP TOTALS    *
000290*    600.0 ACROSS THE SLATE.  AN AUDIT FILE IS WRITTEN AFTER     *
000300*    EVERY STEP SO A BAD WEEK CAN BE TRACED BACK TO THE STEP     *
000310*    THAT PRODUCED IT WITHOUT RERUNNING THE WHOLE JOB.           *
000320*                                                                *
000330*    CHANGE LOG                                                 *
000340*    ----------------------------------------------------------  *
000350*    03/14/87  RSH  GTO-114  ORIGINAL VERSION.  REPLACES THE     *
000360*                            DESK'S HAND-POSTED LEDGER SHEET,    *
000370*                            WHICH COULD NOT BE HANDED OFF WHEN  *
000380*                            RSH IS OUT.                         *
000390*    04/02/87  RSH  GTO-114  ADDED THE NUMERIC-VALIDITY CHECK    *
000400*                            ON BOTH EXTRACTS AFTER A BAD DG     *
000410*                            ROW (BLANK WIN PROBABILITY) BLEW    *
000420*                            UP THE COMPOSITE CALC IN TESTING.   *
000430*    11/09/89  RSH  GTO-116  REWORKED NAME MATCHING TO SORT THE  *
000440*                            NORMALIZED NAME TOKENS BEFORE       *
000450*                            COMPARE -- "SCHEFFLER, SCOTTIE"     *
000460*                            VS "SCOTTIE SCHEFFLER" WAS FAILING  *
000470*                            THE OLD STRAIGHT-COMPARE LOGIC.     *
000480*    06/17/91  DJM  GTO-119  SURVIVOR FLAG MOVED INTO GTOWKTBL   *
000490*                            SO STEP 7 DOES NOT HAVE TO RE-TEST  *
000500*                            FINAL-OWN AGAINST ZERO A SECOND     *
000510*                            TIME.                               *
000520*    09/23/94  DJM  GTO-122  TIGHTENED THE ELIMINATION PERCENT-  *
000530*                            ILE INTERPOLATION -- WAS TRUNCATING *
000540*                            THE FRACTIONAL RANK INSTEAD OF      *
000550*                            INTERPOLATING, WHICH PUSHED THE     *
000560*                            CUTLINE A FEW GOLFERS TOO HIGH ON   *
000570*                            SHORT FIELDS.                       *
000580*    12/29/98  TLK  GTO-999  YEAR-2000 SWEEP -- RUN-DATE STRING  *
000590*                            BUILT FROM ACCEPT ... FROM DATE     *
000600*                            ALREADY CARRIES A 2-DIGIT YEAR ONLY *
000610*                            FOR THE TRAILER LISTING, NEVER FOR  *
000620*                            COMPARE OR SORT LOGIC, SO NO WINDOW *
000630*                            LOGIC WAS NEEDED.  VERIFIED AND     *
000640*                            SIGNED OFF FOR Y2K.                 *
000650*    02/11/99  TLK  GTO-125  RESCALE NOW RENORMALIZES A SECOND   *
000660*                            TIME AGAINST THE 600.0 TARGET       *
000670*                            INSTEAD OF TRUSTING THE MIN-MAX     *
000680*                            MAP ALONE; MAP ALONE WAS DRIFTING   *
000690*                            TO 599.7-600.3 ON SMALL FIELDS.     *
000700*    05/06/03  KAP  GTO-126  WORKING-STORAGE SCRATCH FIELDS      *
000710*                            RENAMED OFF THE OLD "WS-" PREFIX TO *
000720*                            MATCH THE REST OF THE SHOP'S        *
000730*                            PROGRAMS -- C- FOR COUNTERS AND     *
000740*                            COMPUTED VALUES, H- FOR CONTROL-    *
000750*                            BREAK HOLDS, NO PREFIX ON SWITCHES  *
000760*                            AND GROUP NAMES.  NO LOGIC CHANGED. *
000770*    08/19/03  KAP  GTO-126  PARAGRAPH BANNERS AND INLINE NOTES  *
000780*                            FILLED OUT THROUGHOUT -- REVIEWER   *
000790*                            FLAGGED THE ORIGINAL VERSION AS     *
000800*                            TOO SPARSE TO HAND OFF SAFELY IF    *
000810*                            RSH IS OUT DURING A GTO WEEK.       *
000820*                            AGAIN, NO LOGIC CHANGED.            *
000830*                                                                *
000840*****************************************************************
000850    ENVIRONMENT DIVISION.
000860    CONFIGURATION SECTION.
000870    SOURCE-COMPUTER.     IBM-4341.
000880    OBJECT-COMPUTER.     IBM-4341.
000890    SPECIAL-NAMES.
000900*        USED BY THE NAME-NORMALIZATION FILTER (SEE
000910*        2120-FILTER-ONE-CHAR) TO TEST FOR AN UPCASED LETTER
000920*        WITHOUT AN INTRINSIC FUNCTION.
000930        CLASS UPPER-ALPHA-CHAR IS "A" THRU "Z".
000940    INPUT-OUTPUT SECTION.
000950    FILE-CONTROL.
000960*        TWO WEEKLY VENDOR EXTRACTS, LOADED WHOLE INTO WORKING
000970*        STORAGE BY STEP 1 -- NEITHER FILE IS REREAD PAST THAT.
000980        SELECT RG-EXTRACT-IN
000990            ASSIGN TO RGEXTR
001000            ORGANIZATION IS LINE SEQUENTIAL.
001010        SELECT DG-EXTRACT-IN
001020            ASSIGN TO DGEXTR
001030            ORGANIZATION IS LINE SEQUENTIAL.
001040*        SIX TROUBLESHOOTING FILES, ONE PER BATCH STEP, PLUS
001050*        THE REAL SCORECARD OUTPUT AT THE BOTTOM.  GTOAUD1 IS
001060*        NOT A FILE -- STEP 1 HAS NOTHING TO AUDIT BUT THE LOAD
001070*        COUNTS, WHICH GO TO THE TRAILER DISPLAY INSTEAD.
001080        SELECT MERGED-AUDIT-OUT
001090            ASSIGN TO GTOAUD2
001100            ORGANIZATION IS LINE SEQUENTIAL.
001110        SELECT SALARY-AUDIT-OUT
001120            ASSIGN TO GTOAUD3
001130            ORGANIZATION IS LINE SEQUENTIAL.
001140        SELECT ODDS-AUDIT-OUT
001150            ASSIGN TO GTOAUD4
001160            ORGANIZATION IS LINE SEQUENTIAL.
001170        SELECT BLEND-AUDIT-OUT
001180            ASSIGN TO GTOAUD5
001190            ORGANIZATION IS LINE SEQUENTIAL.
001200        SELECT FINALOWN-AUDIT-OUT
001210            ASSIGN TO GTOAUD6
001220            ORGANIZATION IS LINE SEQUENTIAL.
001230*        THE ONE FILE THE LINEUP DESK ACTUALLY LOADS INTO ITS
001240*        OWNERSHIP TOOL EVERY WEEK.
001250        SELECT SCORECARD-OUT
001260            ASSIGN TO GTOSCORE
001270            ORGANIZATION IS LINE SEQUENTIAL.
001280    DATA DIVISION.
001290    FILE SECTION.
001300*
001310*    RG-EXTRACT-IN -- WEEKLY PROJECTIONS FEED.  UPSTREAM JOB
001320*    REFORMATS THE VENDOR'S CSV TO THIS FIXED LAYOUT BEFORE
001330*    CBLGTO01 EVER OPENS THE FILE -- SEE GTORGREC FOR THE FIELD
001340*    NOTES ON NAME SPELLING.
001350*
001360    FD  RG-EXTRACT-IN
001370        LABEL RECORD IS STANDARD
001380        RECORD CONTAINS 55 CHARACTERS
001390        DATA RECORD IS GTO-RG-RECORD.
001400    COPY GTORGREC.
001410*
001420*    DG-EXTRACT-IN -- WEEKLY TOURNAMENT-ODDS FEED.  FIVE FINISH
001430*    PROBABILITIES PER GOLFER; SEE GTODGREC FOR THE REDEFINE
001440*    THAT LETS STEP 4 LOOP OVER THEM.
001450*
001460    FD  DG-EXTRACT-IN
001470        LABEL RECORD IS STANDARD
001480        RECORD CONTAINS 70 CHARACTERS
001490        DATA RECORD IS GTO-DG-RECORD.
001500    COPY GTODGREC.
001510*
001520*    STEP-2 AUDIT -- EVERY MATCHED RG/DG PAIR, RG FIELDS THEN
001530*    DG FIELDS, IN MERGED ORDER.  NOT SORTED, NOT FILTERED.
001540*    UNMATCHED RG ROWS DO NOT APPEAR HERE -- THEY ONLY SHOW UP
001550*    ON THE DISPLAY LOG FROM 2350-LOG-UNMATCHED.
001560*
001570    FD  MERGED-AUDIT-OUT
001580        LABEL RECORD IS OMITTED
001590        RECORD CONTAINS 90 CHARACTERS
001600        DATA RECORD IS MA-REC.
001610 01  MA-REC.
001620     05  MA-NAME                      PIC X(30).
001630     05  MA-SALARY                    PIC 9(05).
001640     05  MA-CEILING                   PIC 9(03)V9(02).
001650     05  MA-PROJ-PTS                  PIC 9(03)V9(02).
001660     05  MA-RG-OWNERSHIP              PIC 9(03)V9(02).
001670     05  MA-MAKE-CUT                  PIC 9(03)V9(04).
001680     05  MA-TOP20                     PIC 9(03)V9(04).
001690     05  MA-TOP10                     PIC 9(03)V9(04).
001700     05  MA-TOP5                      PIC 9(03)V9(04).
001710     05  MA-WIN                       PIC 9(03)V9(04).
001720*        PAD TO THE 90-CHARACTER RECORD LENGTH DECLARED ON THE
001730*        FD ABOVE -- EVERY AUDIT RECORD IN THIS PROGRAM CARRIES
001740*        THE SAME TRAILING FILLER FOR THE SAME REASON.
001750     05  MA-RECORD-FILLER             PIC X(05).
001760*
001770*    STEP-3 AUDIT -- SALARY-SCALED OWNERSHIP PER GOLFER.
001780*
001790    FD  SALARY-AUDIT-OUT
001800        LABEL RECORD IS OMITTED
001810        RECORD CONTAINS 42 CHARACTERS
001820        DATA RECORD IS SA-REC.
001830 01  SA-REC.
001840     05  SA-NAME                      PIC X(30).
001850*        SALARY-ONLY OWNERSHIP, BEFORE THE STEP-4 ODDS FIGURE
001860*        IS BLENDED IN AT STEP 5.
001870     05  SA-RAW-BASE-OWN              PIC 9(03)V9(04).
001880     05  SA-RECORD-FILLER             PIC X(05).
001890*
001900*    STEP-4 AUDIT -- COMPOSITE ODDS SCORE AND ODDS-SCALED
001910*    OWNERSHIP PER GOLFER.
001920*
001930    FD  ODDS-AUDIT-OUT
001940        LABEL RECORD IS OMITTED
001950        RECORD CONTAINS 49 CHARACTERS
001960        DATA RECORD IS OA-REC.
001970 01  OA-REC.
001980     05  OA-NAME                      PIC X(30).
001990*        PLAIN AVERAGE OF THE FIVE DG FINISH PROBABILITIES.
002000     05  OA-DG-COMPOSITE              PIC 9(03)V9(04).
002010*        ODDS-ONLY OWNERSHIP, MIN-MAX MAPPED FROM THE COMPOSITE.
002020     05  OA-RAW-DG-OWN                PIC 9(03)V9(04).
002030     05  OA-RECORD-FILLER             PIC X(05).
002040*
002050*    STEP-5 AUDIT -- BLENDED PRE-ELIMINATION OWNERSHIP.  THIS
002060*    IS THE NUMBER STEP 6 TESTS AGAINST THE 20TH-PERCENTILE
002070*    CUTLINE, SO IT IS ALSO THE MOST-CHECKED AUDIT FILE WHEN
002080*    THE DESK QUESTIONS A SURVIVOR/ELIMINATED CALL.
002090*
002100    FD  BLEND-AUDIT-OUT
002110        LABEL RECORD IS OMITTED
002120        RECORD CONTAINS 42 CHARACTERS
002130        DATA RECORD IS BA-REC.
002140 01  BA-REC.
002150     05  BA-NAME                      PIC X(30).
002160*        THE 50/50 BLEND -- ALSO THE VALUE STEP 6 SORTS ON TO
002170*        FIND THE 20TH-PERCENTILE ELIMINATION CUTLINE.
002180     05  BA-PRE-ELIM-OWN              PIC 9(03)V9(04).
002190     05  BA-RECORD-FILLER             PIC X(05).
002200*
002210*    STEP-6 AUDIT -- FINAL OWNERSHIP FOR EVERY MERGED GOLFER,
002220*    ELIMINATED OR NOT (ELIMINATED ROWS SHOW ZERO).
002230*
002240    FD  FINALOWN-AUDIT-OUT
002250        LABEL RECORD IS OMITTED
002260        RECORD CONTAINS 42 CHARACTERS
002270        DATA RECORD IS FA-REC.
002280 01  FA-REC.
002290     05  FA-NAME                      PIC X(30).
002300*        ZERO ON THIS ROW MEANS ELIMINATED -- STEP 6 NEVER
002310*        LEAVES THIS FIELD BLANK ON A DROPPED GOLFER.
002320     05  FA-FINAL-OWN                 PIC 9(03)V9(04).
002330     05  FA-RECORD-FILLER             PIC X(05).
002340*
002350*    STEP-7 -- THE SCORECARD ITSELF.  SURVIVORS ONLY.  THIS IS
002360*    THE ONLY ONE OF THE SEVEN FILES THE LINEUP DESK ACTUALLY
002370*    LOADS INTO ITS OWNERSHIP TOOL -- THE OTHER SIX ARE
002380*    TROUBLESHOOTING AIDS AND ARE NEVER READ BACK IN BY THIS
002390*    OR ANY OTHER PROGRAM.
002400*
002410    FD  SCORECARD-OUT
002420        LABEL RECORD IS OMITTED
002430        RECORD CONTAINS 69 CHARACTERS
002440        DATA RECORD IS GTO-SCORECARD-REC.
002450    COPY GTOSCOUT.
002460    WORKING-STORAGE SECTION.
002470*
002480*    RUN SWITCHES AND THE THREE HEADLINE COUNTERS THE TRAILER
002490*    ECHOES BACK TO THE DESK EVERY WEEK.
002500*
002510 01  WORK-AREA.
002520     05  MORE-RG-RECS                 PIC X(03) VALUE "YES".
002530     05  MORE-DG-RECS                 PIC X(03) VALUE "YES".
002540*        HOLDS THE TEXT FOR 9990-ABEND-RUN'S DISPLAY LINE.
002550     05  ABEND-MSG                 PIC X(50) VALUE SPACES.
002560*        SET BY STEP 6, DISPLAYED BY 7900-DISPLAY-TRAILER.
002570     05  C-SURVIVOR-CTR            PIC S9(04) COMP VALUE ZERO.
002580*        SET BY STEP 2 WHEN NO DG NAME CLEARS THE 0.80 BAR.
002590     05  C-UNMATCHED-CTR           PIC S9(04) COMP VALUE ZERO.
002600*        SET BY STEP 6 -- THE BOTTOM-20% CASUALTIES.
002610     05  C-ELIM-CTR          PIC S9(04) COMP VALUE ZERO.
002620     05  FILLER                       PIC X(05) VALUE SPACES.
002630*
002640*    CASE-FOLD TRANSLATE TABLES FOR NAME NORMALIZATION (R1).
002650*    NO INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL -- THE OLD
002660*    INSPECT ... CONVERTING TRICK DOES THE SAME JOB.  BOTH
002670*    TABLES ARE READ-ONLY ONCE LOADED -- 2100-NORMALIZE-NAME
002680*    NEVER WRITES BACK INTO EITHER ONE.
002690*
002700 01  LOWER-CASE-TBL   PIC X(26)
002710                         VALUE "abcdefghijklmnopqrstuvwxyz".
002720 01  UPPER-CASE-TBL   PIC X(26)
002730                         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002740*
002750*    RUN-DATE CAPTURE.  ACCEPT FROM DATE RETURNS YYMMDD; WE
002760*    REDEFINE IT SO THE FILENAME-STYLE MMDDYY TRAILER NOTE CAN
002770*    BE BUILT WITHOUT A SEPARATE SET OF ELEMENTARY MOVES.
002780*
002790 01  SYSTEM-DATE.
002800*        TWO-DIGIT YEAR -- THIS SHOP HAS CARRIED THAT RISK
002810*        SINCE THE Y2K REVIEW AND HAS CHOSEN TO LIVE WITH IT
002820*        RATHER THAN WIDEN EVERY DATE FIELD IN THE SYSTEM.
002830     05  C-SYS-YY                    PIC 9(02).
002840     05  C-SYS-MM                    PIC 9(02).
002850     05  C-SYS-DD                    PIC 9(02).
002860*        SAME SIX BYTES, VIEWED AS ONE NUMERIC FIELD -- NOT
002870*        REFERENCED ANYWHERE YET, BUT KEPT AROUND FOR THE NEXT
002880*        PROGRAMMER WHO NEEDS A SINGLE YYMMDD COMPARE VALUE.
002890 01  SYSTEM-DATE-NUM REDEFINES SYSTEM-DATE.
002900     05  C-SYS-DATE-ALL              PIC 9(06).
002910*        FORMATTED MMDDYY FOR THE TRAILER LINE ONLY.
002920 01  RUN-DATE-MMDDYY               PIC X(06) VALUE SPACES.
002930*
002940*    RG / DG STAGING TABLES -- HOLD THE RAW EXTRACTS UNTIL THE
002950*    STEP-2 MATCH DECIDES WHICH RG ROWS SURVIVE INTO GTOWKTBL.
002960*    SIZED TO 200 FOR THE SAME REASON GTOWKTBL IS -- A FULL
002970*    TOURNAMENT FIELD RUNS TO ABOUT THAT MANY GOLFERS.
002980*
002990 01  GTO-RG-TABLE.
003000     05  RG-TBL-COUNT                 PIC S9(04) COMP VALUE ZERO.
003010     05  RG-TBL-ENTRY OCCURS 1 TO 200 TIMES
003020                      DEPENDING ON RG-TBL-COUNT
003030                      INDEXED BY RG-IDX.
003040         10  RG-TBL-NAME              PIC X(30).
003050*            BLANK UNTIL 2050-NORMALIZE-RG-NAMES FILLS IT IN.
003060         10  RG-TBL-NORM-NAME         PIC X(30).
003070         10  RG-TBL-SALARY            PIC 9(05).
003080         10  RG-TBL-CEILING           PIC 9(03)V9(02).
003090         10  RG-TBL-PROJ-PTS          PIC 9(03)V9(02).
003100         10  RG-TBL-OWNERSHIP         PIC 9(03)V9(02).
003110         10  RG-TBL-FILLER            PIC X(05).
003120*
003130 01  GTO-DG-TABLE.
003140     05  DG-TBL-COUNT                 PIC S9(04) COMP VALUE ZERO.
003150     05  DG-TBL-ENTRY OCCURS 1 TO 200 TIMES
003160                      DEPENDING ON DG-TBL-COUNT
003170                      INDEXED BY DG-IDX.
003180         10  DG-TBL-NAME              PIC X(30).
003190         10  DG-TBL-NORM-NAME         PIC X(30).
003200*            FIVE FINISH PROBABILITIES, WORST TO BEST -- SAME
003210*            ORDER GTODGREC USES ON THE INPUT SIDE.
003220         10  DG-TBL-MAKE-CUT          PIC 9(03)V9(04).
003230         10  DG-TBL-TOP20             PIC 9(03)V9(04).
003240         10  DG-TBL-TOP10             PIC 9(03)V9(04).
003250         10  DG-TBL-TOP5              PIC 9(03)V9(04).
003260         10  DG-TBL-WIN               PIC 9(03)V9(04).
003270         10  DG-TBL-FILLER            PIC X(05).
003280*
003290*    GTOWKTBL CARRIES EVERY MATCHED GOLFER FROM STEP 2 THROUGH
003300*    STEP 7 -- SEE THE COPYBOOK ITSELF FOR THE FULL LAYOUT AND
003310*    THE WK-SURVIVOR-SW HISTORY NOTE.
003320*
003330    COPY GTOWKTBL.
003340*
003350*    NAME NORMALIZATION WORK AREA (R1).  NORM-NAME-CHARS GIVES A
003360*    CHARACTER-AT-A-TIME VIEW OF THE SAME 30 BYTES SO THE LETTER
003370*    FILTER CAN WALK THE STRING WITHOUT UNSTRING/INSPECT
003380*    TALLYING GYMNASTICS.
003390*
003400 01  NORM-NAME-AREA.
003410     05  NORM-RAW                  PIC X(30).
003420 01  NORM-NAME-CHARS REDEFINES NORM-NAME-AREA.
003430     05  NORM-CHAR OCCURS 30 TIMES PIC X(01).
003440*        BUILT ONE CHARACTER AT A TIME BY 2120-FILTER-ONE-CHAR.
003450 01  NORM-RESULT                   PIC X(30).
003460*        LENGTH OF THE FILTERED STRING SO FAR -- ALSO DOUBLES
003470*        AS THE NEXT WRITE POSITION INTO NORM-RESULT.
003480 01  C-NORM-RESULT-LEN               PIC S9(04) COMP VALUE ZERO.
003490*        STRING POINTER FOR 2165-REJOIN-ONE-TOKEN.
003500 01  C-NORM-PTR                      PIC S9(04) COMP VALUE 1.
003510*        SUBSCRIPT FOR 2120-FILTER-ONE-CHAR'S 30-BYTE SCAN --
003520*        A STANDALONE SUBSCRIPT LIKE THIS ONE BELONGS AT THE
003530*        77 LEVEL RATHER THAN 01, THE SAME AS ANY OTHER LOOSE
003540*        SWITCH OR COUNTER IN THIS SHOP'S PROGRAMS.
003550 77  C-CHAR-IDX                      PIC S9(04) COMP VALUE ZERO.
003560*
003570*    TOKEN TABLE -- UP TO SIX SPACE-DELIMITED WORDS PER NAME.
003580*    SIX IS MORE THAN ANY GOLFER NAME ON EITHER FEED HAS EVER
003590*    NEEDED, INCLUDING SUFFIXES LIKE "JR" OR "III".
003600*
003610 01  TOKEN-AREA.
003620     05  C-TOKEN-CTR               PIC S9(04) COMP VALUE ZERO.
003630     05  TOKEN-ENTRY OCCURS 6 TIMES INDEXED BY C-TOK-IDX.
003640         10  TOKEN                 PIC X(30) VALUE SPACES.
003650     05  FILLER                       PIC X(05) VALUE SPACES.
003660*        SWAP CELL FOR 2152-COMPARE-ONE-PAIR.
003670 01  TOKEN-SWAP                    PIC X(30).
003680*        SORT SUBSCRIPTS FOR 2150-SORT-TOKENS AND 2151/2152 --
003690*        C-TOK-I HOLDS THE FIXED POSITION, C-TOK-J WALKS
003700*        EVERYTHING AFTER IT, C-TOK-START SEEDS C-TOK-J.
003710 01  C-TOK-I                         PIC S9(04) COMP VALUE ZERO.
003720 01  C-TOK-J                         PIC S9(04) COMP VALUE ZERO.
003730 01  C-TOK-START                     PIC S9(04) COMP VALUE ZERO.
003740*
003750*    NAME-LENGTH SCAN AREA.  SAME LITTLE SCANNER PARAGRAPH IS
003760*    CALLED ONCE FOR EACH SIDE OF A COMPARE PAIR -- SCANS BACK
003770*    FROM POSITION 30 FOR THE LAST NON-BLANK BYTE.
003780*
003790 01  SIM-NAME-1                    PIC X(30).
003800 01  SIM-NAME-2                    PIC X(30).
003810*        WORK COPY MOVED IN BY THE CALLER; 2410 NEVER TOUCHES
003820*        SIM-NAME-1 / SIM-NAME-2 DIRECTLY.
003830 01  LENSCAN-NAME                  PIC X(30).
003840 01  C-LENSCAN-LEN                   PIC S9(04) COMP VALUE ZERO.
003850 01  LENSCAN-FOUND                 PIC X(03) VALUE "NO".
003860*        SCANS 30 DOWN TO 1 IN 2412-SCAN-ONE-POSITION.
003870 01  C-SCAN-IDX                      PIC S9(04) COMP VALUE ZERO.
003880*
003890*    SIMILARITY-RATIO WORK AREA (R2).  BOUNDED, TABLE-DRIVEN
003900*    LONGEST-COMMON-SUBSTRING PASS, RESTATING THE RATCLIFF/
003910*    OBERSHELP RECURSION FOR AT MOST 3 LEVELS -- THAT IS PLENTY
003920*    FOR A 2-4 TOKEN GOLFER NAME.
003930*
003940*        THE TWO NAMES WITH EACH WINNING SUBSTRING BLANKED OUT
003950*        PASS BY PASS -- SEE 2470-BLANK-MATCHED-SPAN.
003960 01  SIM-REMAIN-1                  PIC X(30).
003970 01  SIM-REMAIN-2                  PIC X(30).
003980 01  C-SIM-LEN-1                     PIC S9(04) COMP VALUE ZERO.
003990 01  C-SIM-LEN-2                     PIC S9(04) COMP VALUE ZERO.
004000*        RUNNING TOTAL OF MATCHED CHARACTERS ACROSS ALL PASSES.
004010 01  C-SIM-MATCH-TOTAL               PIC S9(04) COMP VALUE ZERO.
004020*        DRIVES THE PERFORM ... VARYING ... UNTIL > 3 IN 2400.
004030 01  C-SIM-PASS-CTR                  PIC S9(04) COMP VALUE ZERO.
004040*        THE ANSWER -- COMPARED AGAINST 0.80 IN 2070.
004050 01  C-SIM-RATIO                     PIC 9(01)V9(06) VALUE ZERO.
004060*        LCS BOOKKEEPING -- BEST RUN LENGTH FOUND SO FAR THIS
004070*        PASS, PLUS WHERE IT ENDED IN EACH NAME.
004080 01  C-LCS-BEST-LEN                  PIC S9(04) COMP VALUE ZERO.
004090 01  C-LCS-BEST-END-1                PIC S9(04) COMP VALUE ZERO.
004100 01  C-LCS-BEST-END-2                PIC S9(04) COMP VALUE ZERO.
004110*        WHERE THAT SAME RUN STARTED -- COMPUTED BACKWARD FROM
004120*        THE END POSITIONS ABOVE BY 2470.
004130 01  C-LCS-SPAN-START-1              PIC S9(04) COMP VALUE ZERO.
004140 01  C-LCS-SPAN-START-2              PIC S9(04) COMP VALUE ZERO.
004150*        0-BASED WALK ACROSS THE WINNING SPAN IN 2475.
004160 01  C-BLANK-OFFSET                  PIC S9(04) COMP VALUE ZERO.
004170 01  C-BLANK-IDX-1                   PIC S9(04) COMP VALUE ZERO.
004180 01  C-BLANK-IDX-2                   PIC S9(04) COMP VALUE ZERO.
004190*        31 X 31 SO A FULL 30-BYTE NAME FITS WITH ROOM FOR THE
004200*        ZERO BASELINE ROW/COLUMN -- SEE 2450'S BANNER.
004210 01  LCS-DP-TABLE.
004220     05  LCS-DP-ROW OCCURS 31 TIMES INDEXED BY C-DP-I.
004230         10  C-LCS-DP-CELL OCCURS 31 TIMES INDEXED BY C-DP-J
004240                                      PIC S9(02) COMP.
004250*
004260*    BEST-MATCH SCRATCH FOR STEP 2 -- KEEPS THE HIGHEST RATIO
004270*    SEEN SO FAR AND WHICH DG ROW PRODUCED IT.
004280*
004290 01  C-BEST-RATIO                    PIC 9(01)V9(06) VALUE ZERO.
004300 01  C-BEST-DG-IDX                   PIC S9(04) COMP VALUE ZERO.
004310*
004320*    STEP-3 / STEP-4 MIN-MAX SCRATCH.  SALARY AND COMPOSITE
004330*    EACH GET THEIR OWN MIN/MAX/RANGE TRIPLET SINCE STEPS 3
004340*    AND 4 RUN BACK TO BACK OVER THE SAME WORK TABLE.
004350*
004360 01  C-SALARY-MIN                    PIC 9(05) VALUE ZERO.
004370 01  C-SALARY-MAX                    PIC 9(05) VALUE ZERO.
004380 01  C-SALARY-RANGE                  PIC S9(05) VALUE ZERO.
004390 01  C-COMP-MIN                      PIC 9(03)V9(04) VALUE ZERO.
004400 01  C-COMP-MAX                      PIC 9(03)V9(04) VALUE ZERO.
004410 01  C-COMP-RANGE                    PIC S9(03)V9(04) VALUE ZERO.
004420*        RUNNING SUM OF THE FIVE DG PROBABILITIES FOR ONE ROW.
004430 01  C-COMP-ACCUM                    PIC 9(04)V9(04) VALUE ZERO.
004440*        WALKS 1 THRU 5 IN 4110-ADD-ONE-PROBABILITY.
004450 01  C-PROB-IDX                      PIC S9(04) COMP VALUE ZERO.
004460*        SHARED BY 3200 AND 4300 -- (VALUE - MIN) / RANGE.
004470 01  C-SCALE-FRACTION                PIC 9(01)V9(06) VALUE ZERO.
004480*
004490*    STEP-6 PERCENTILE / RESCALE SCRATCH.
004500*
004510*        SORTED COPY OF WK-PRE-ELIM-OWN -- SEE 6000'S BANNER
004520*        FOR WHY THIS CANNOT JUST SORT THE WORK TABLE ITSELF.
004530 01  SORT-VALUES.
004540     05  C-SORT-VALUE OCCURS 200 TIMES PIC 9(03)V9(04).
004550     05  FILLER                       PIC X(05) VALUE SPACES.
004560*        SORT SUBSCRIPTS -- SAME SHAPE AS THE TOKEN-SORT TRIPLET
004570*        ABOVE, JUST OVER SORT-VALUES INSTEAD OF TOKEN-ENTRY.
004580 01  C-SORT-START                    PIC S9(04) COMP VALUE ZERO.
004590 01  C-SORT-SWAP-VAL                 PIC 9(03)V9(04) VALUE ZERO.
004600*        FRACTIONAL RANK POSITION (GTO-122) AND ITS WHOLE/
004610*        FRACTION SPLIT FOR THE INTERPOLATION IN 6200.
004620 01  C-PCT-H-VALUE                   PIC 9(04)V9(06) VALUE ZERO.
004630 01  C-PCT-H-WHOLE                   PIC S9(04) COMP VALUE ZERO.
004640 01  C-PCT-H-FRACTION                PIC 9(01)V9(06) VALUE ZERO.
004650 01  C-PCT-NEXT-IDX                  PIC S9(04) COMP VALUE ZERO.
004660*        THE 20TH-PERCENTILE CUTLINE -- SURVIVORS SCORE ABOVE
004670*        THIS, ELIMINATED GOLFERS DO NOT.
004680 01  C-PCT-THRESHOLD                 PIC 9(03)V9(04) VALUE ZERO.
004690*        LATCHES "YES" THE FIRST TIME 6410 SEES A SURVIVOR ROW
004700*        -- SEE 6410'S BANNER FOR WHY THIS CANNOT JUST SEED
004710*        FROM ROW 1 THE WAY STEPS 3/4 DO.
004720 01  PELIM-MINMAX-SET              PIC X(03) VALUE "NO".
004730 01  C-PELIM-MIN                     PIC 9(03)V9(04) VALUE ZERO.
004740 01  C-PELIM-MAX                     PIC 9(03)V9(04) VALUE ZERO.
004750 01  C-PELIM-RANGE                   PIC S9(03)V9(04) VALUE ZERO.
004760*        STAGE-1 RESCALE MAP, ONE ENTRY PER SURVIVOR, KEPT BY
004770*        SUBSCRIPT SO 6430 CAN READ IT BACK BY WK-IDX.
004780 01  MAPPED-VALUES.
004790     05  C-MAPPED-ARRAY OCCURS 200 TIMES PIC 9(03)V9(06).
004800     05  FILLER                       PIC X(05) VALUE SPACES.
004810*        GRAND TOTAL OF THE STAGE-1 MAP -- THE DENOMINATOR OF
004820*        THE STAGE-2 RENORMALIZATION IN 6430.
004830 01  C-GT-MAPPED-SUM              PIC 9(05)V9(06) VALUE ZERO.
004840*        RUNNING TOTAL WRITTEN TO THE TRAILER LINE (R8) -- WANT
004850*        THIS TO LAND AT 600.0000 EVERY WEEK.
004860 01  C-GT-OWNERSHIP-TOTAL         PIC 9(05)V9(04) VALUE ZERO.
004870*        SORT SUBSCRIPTS FOR 6100-SORT-BY-PRE-ELIM -- SAME
004880*        SELECTION-SORT SHAPE AS THE TOKEN SORT ABOVE.
004890 01  C-SORT-I                        PIC S9(04) COMP VALUE ZERO.
004900 01  C-SORT-J                        PIC S9(04) COMP VALUE ZERO.
004910*
004920*    DETAIL-LISTING LINE FOR THE 7900 DISPLAY ECHO -- NAME AND
004930*    FINAL OWNERSHIP ONLY, INDENTED TWO SPACES FOR READABILITY
004940*    IN THE JOB LOG.
004950*
004960 01  DISPLAY-DETAIL-LINE.
004970     05  FILLER                       PIC X(02) VALUE SPACES.
004980     05  DDL-NAME                     PIC X(30).
004990     05  FILLER                       PIC X(02) VALUE SPACES.
005000     05  DDL-OWNERSHIP                PIC ZZ9.9999.
005010 PROCEDURE DIVISION.
005020*
005030*    MAIN LINE.  EIGHT STEPS, STRAIGHT THROUGH, NO BRANCHING
005040*    BACK TO AN EARLIER STEP -- IF A STEP FINDS BAD DATA IT
005050*    ABENDS RATHER THAN TRYING TO PATCH AROUND IT.  EACH STEP
005060*    OWNS ONE AUDIT FILE SO THE DESK CAN SEE EXACTLY WHERE A
005070*    NUMBER CAME FROM WITHOUT INSTRUMENTING THE PROGRAM.
005080*
005090 0000-CBLGTO01.
005100*        STEP 1 -- OPEN, STAMP THE RUN DATE, LOAD BOTH EXTRACTS.
005110     PERFORM 1000-INIT.
005120*        STEP 2 -- NORMALIZE NAMES AND JOIN RG TO DG (R1, R2).
005130     PERFORM 2000-MATCH-AND-MERGE THRU 2000-EXIT.
005140*        STEP 3 -- SALARY-SCALED OWNERSHIP (R3).
005150     PERFORM 3000-SALARY-OWNERSHIP THRU 3000-EXIT.
005160*        STEP 4 -- ODDS-SCALED OWNERSHIP (R4).
005170     PERFORM 4000-ODDS-OWNERSHIP THRU 4000-EXIT.
005180*        STEP 5 -- 50/50 BLEND OF STEPS 3 AND 4 (R5).
005190     PERFORM 5000-BLEND-OWNERSHIP THRU 5000-EXIT.
005200*        STEP 6 -- DROP THE BOTTOM 20%, RESCALE TO 600.0 (R6, R7).
005210     PERFORM 6000-ELIM-AND-RESCALE THRU 6000-EXIT.
005220*        STEP 7 -- WRITE THE SCORECARD AND THE TRAILER (R8).
005230     PERFORM 7000-WRITE-SCORECARD THRU 7000-EXIT.
005240*        STEP 8 -- CLOSE EVERYTHING AND END THE RUN.
005250     PERFORM 8000-CLOSING THRU 8000-EXIT.
005260     STOP RUN.
005270*
005280*    STEP 1 -- OPEN EVERYTHING, STAMP THE RUN DATE, LOAD THE
005290*    TWO EXTRACTS INTO WORKING STORAGE.
005300*
005310 1000-INIT.
005320     PERFORM 1050-GET-RUN-DATE.
005330*        BOTH VENDOR EXTRACTS OPEN INPUT; EVERY AUDIT FILE PLUS
005340*        THE SCORECARD ITSELF OPENS OUTPUT -- THIS PROGRAM NEVER
005350*        EXTENDS A FILE FROM A PRIOR RUN.
005360     OPEN INPUT  RG-EXTRACT-IN
005370                 DG-EXTRACT-IN.
005380     OPEN OUTPUT MERGED-AUDIT-OUT
005390                 SALARY-AUDIT-OUT
005400                 ODDS-AUDIT-OUT
005410                 BLEND-AUDIT-OUT
005420                 FINALOWN-AUDIT-OUT
005430                 SCORECARD-OUT.
005440     PERFORM 1100-LOAD-RG-TABLE THRU 1100-EXIT.
005450     PERFORM 1200-LOAD-DG-TABLE THRU 1200-EXIT.
005460 1000-EXIT.
005470     EXIT.
005480*
005490*    ACCEPT ... FROM DATE RETURNS YYMMDD.  THE TRAILER LINE
005500*    WANTS THE DESK'S USUAL MMDDYY LOOK, SO WE STRING THE
005510*    THREE ELEMENTARY PIECES BACK TOGETHER IN THE OTHER
005520*    ORDER RATHER THAN CARRY A SECOND ACCEPT.
005530*
005540 1050-GET-RUN-DATE.
005550     ACCEPT SYSTEM-DATE FROM DATE.
005560     STRING C-SYS-MM DELIMITED BY SIZE
005570            C-SYS-DD DELIMITED BY SIZE
005580            C-SYS-YY DELIMITED BY SIZE
005590       INTO RUN-DATE-MMDDYY
005600     END-STRING.
005610*
005620*    LOAD THE RG (PROJECTIONS) EXTRACT INTO GTO-RG-TABLE ONE
005630*    ROW AT A TIME.  EVERY ROW IS VALIDATED BEFORE IT GOES IN
005640*    -- THERE IS NO "SKIP THE BAD ROW AND KEEP GOING" PATH.
005650*
005660 1100-LOAD-RG-TABLE.
005670     PERFORM 9000-READ-RG.
005680     PERFORM 1110-LOAD-ONE-RG-ROW THRU 1110-EXIT
005690         UNTIL MORE-RG-RECS = "NO".
005700 1100-EXIT.
005710     EXIT.
005720*
005730*    ONE ROW: VALIDATE, ADD TO THE TABLE, READ THE NEXT ONE.
005740*    NORMALIZED-NAME COLUMN IS LEFT BLANK -- STEP 2 FILLS IT.
005750*    RG-TBL-COUNT (THE OCCURS DEPENDING ON) IS BUMPED BEFORE
005760*    ANY FIELD IS MOVED, SO A PARTIALLY-LOADED ROW NEVER SITS
005770*    AT THE END OF THE TABLE MID-BUILD.
005780*
005790 1110-LOAD-ONE-RG-ROW.
005800     PERFORM 1150-VALIDATE-RG-FIELDS THRU 1150-EXIT.
005810     ADD 1 TO RG-TBL-COUNT.
005820     MOVE RG-NAME           TO RG-TBL-NAME(RG-TBL-COUNT).
005830     MOVE SPACES            TO RG-TBL-NORM-NAME(RG-TBL-COUNT).
005840     MOVE RG-SALARY         TO RG-TBL-SALARY(RG-TBL-COUNT).
005850     MOVE RG-CEILING        TO RG-TBL-CEILING(RG-TBL-COUNT).
005860     MOVE RG-PROJ-PTS       TO RG-TBL-PROJ-PTS(RG-TBL-COUNT).
005870     MOVE RG-OWNERSHIP      TO RG-TBL-OWNERSHIP(RG-TBL-COUNT).
005880     MOVE SPACES            TO RG-TBL-FILLER(RG-TBL-COUNT).
005890     PERFORM 9000-READ-RG.
005900 1110-EXIT.
005910     EXIT.
005920*
005930*    GTO-114 REQUIRED THAT A BLANK OR NON-NUMERIC RG FIELD STOP
005940*    THE RUN COLD RATHER THAN FEED A GARBAGE ROW INTO THE BLEND.
005950*    THE NORMALIZED NAME COLUMN IS LEFT BLANK HERE ON PURPOSE --
005960*    IT IS FILLED IN LATER BY STEP 2, ONE TIME, WHEN THE MATCH
005970*    ACTUALLY NEEDS IT, SO WE DO NOT NORMALIZE ROWS THAT NEVER
005980*    GET MATCHED.
005990*
006000 1150-VALIDATE-RG-FIELDS.
006010     IF RG-SALARY NOT NUMERIC
006020        OR RG-CEILING NOT NUMERIC
006030        OR RG-PROJ-PTS NOT NUMERIC
006040        OR RG-OWNERSHIP NOT NUMERIC
006050         MOVE "RG EXTRACT - NON-NUMERIC FIELD ON INPUT ROW"
006060           TO ABEND-MSG
006070         PERFORM 9990-ABEND-RUN THRU 9990-EXIT
006080     END-IF.
006090 1150-EXIT.
006100     EXIT.
006110*
006120*    ORDINARY SEQUENTIAL READ, RG SIDE.
006130*
006140 9000-READ-RG.
006150     READ RG-EXTRACT-IN
006160         AT END
006170*                NO FIELDS TO CLEAR HERE -- THE CALLER (1100)
006180*                STOPS ITS PERFORM ... UNTIL THE INSTANT THIS
006190*                SWITCH FLIPS, SO A STALE RG-EXTRACT-IN RECORD
006200*                AREA IS NEVER READ AGAIN.
006210             MOVE "NO" TO MORE-RG-RECS
006220     END-READ.
006230*
006240*    LOAD THE DG (TOURNAMENT-ODDS) EXTRACT INTO GTO-DG-TABLE.
006250*    MIRRORS 1100-LOAD-RG-TABLE ABOVE FIELD FOR FIELD -- KEEP
006260*    THE TWO IN STEP IF EITHER ONE CHANGES.
006270*
006280 1200-LOAD-DG-TABLE.
006290     PERFORM 9010-READ-DG.
006300     PERFORM 1210-LOAD-ONE-DG-ROW THRU 1210-EXIT
006310         UNTIL MORE-DG-RECS = "NO".
006320 1200-EXIT.
006330     EXIT.
006340*
006350*    MIRRORS 1110-LOAD-ONE-RG-ROW ABOVE, DG FIELDS INSTEAD OF
006360*    RG FIELDS.  THE FIVE FINISH-PROBABILITY FIELDS LOAD HERE
006370*    IN THE SAME ORDER GTODGREC DECLARES THEM SO THE REDEFINE
006380*    STEP 4 USES TO LOOP OVER THEM STAYS ALIGNED.
006390*
006400 1210-LOAD-ONE-DG-ROW.
006410     PERFORM 1250-VALIDATE-DG-FIELDS THRU 1250-EXIT.
006420     ADD 1 TO DG-TBL-COUNT.
006430     MOVE DG-NAME           TO DG-TBL-NAME(DG-TBL-COUNT).
006440     MOVE SPACES            TO DG-TBL-NORM-NAME(DG-TBL-COUNT).
006450     MOVE DG-MAKE-CUT       TO DG-TBL-MAKE-CUT(DG-TBL-COUNT).
006460     MOVE DG-TOP20          TO DG-TBL-TOP20(DG-TBL-COUNT).
006470     MOVE DG-TOP10          TO DG-TBL-TOP10(DG-TBL-COUNT).
006480     MOVE DG-TOP5           TO DG-TBL-TOP5(DG-TBL-COUNT).
006490     MOVE DG-WIN            TO DG-TBL-WIN(DG-TBL-COUNT).
006500     MOVE SPACES            TO DG-TBL-FILLER(DG-TBL-COUNT).
006510     PERFORM 9010-READ-DG.
006520 1210-EXIT.
006530     EXIT.
006540*
006550*    SAME RULE AS 1150 ABOVE, DG SIDE.  A BLANK WIN PROBABILITY
006560*    ON A BAD VENDOR ROW IS WHAT ACTUALLY BLEW UP THE COMPOSITE
006570*    CALC IN TESTING (SEE GTO-114 CHANGE LOG) -- THIS CHECK IS
006580*    WHY THAT CANNOT HAPPEN AGAIN.
006590*
006600 1250-VALIDATE-DG-FIELDS.
006610     IF DG-MAKE-CUT NOT NUMERIC
006620        OR DG-TOP20 NOT NUMERIC
006630        OR DG-TOP10 NOT NUMERIC
006640        OR DG-TOP5 NOT NUMERIC
006650        OR DG-WIN NOT NUMERIC
006660         MOVE "DG EXTRACT - NON-NUMERIC FIELD ON INPUT ROW"
006670           TO ABEND-MSG
006680         PERFORM 9990-ABEND-RUN THRU 9990-EXIT
006690     END-IF.
006700 1250-EXIT.
006710     EXIT.
006720*
006730*    ORDINARY SEQUENTIAL READ, DG SIDE.
006740*
006750 9010-READ-DG.
006760     READ DG-EXTRACT-IN
006770         AT END
006780*                MIRRORS 9000-READ-RG ABOVE -- ONE READ PARAGRAPH
006790*                PER FILE KEEPS THE AT END LOGIC OUT OF THE LOAD
006800*                LOOP ITSELF, THE SAME SPLIT THE SHOP USES ON
006810*                EVERY SEQUENTIAL FILE IN THIS PROGRAM.
006820             MOVE "NO" TO MORE-DG-RECS
006830     END-READ.
006840*
006850*    STEP 2 -- NORMALIZE BOTH SIDES, THEN FOR EACH RG GOLFER
006860*    FIND THE BEST-SCORING DG NAME (R2).  UNMATCHED RG ROWS ARE
006870*    LOGGED AND DROPPED, NOT ABENDED -- GTO-116'S FIX CUT THE
006880*    UNMATCHED COUNT BUT IT NEVER REACHED ZERO.
006890*
006900 2000-MATCH-AND-MERGE.
006910*        NORMALIZE FIRST, ON BOTH SIDES, BEFORE ANY MATCHING
006920*        STARTS -- A ROW'S NORMALIZED NAME NEVER CHANGES ONCE
006930*        SET, SO THIS ONLY HAS TO RUN ONCE PER ROW REGARDLESS
006940*        OF HOW MANY TIMES IT GETS COMPARED BELOW.
006950     PERFORM 2050-NORMALIZE-RG-NAMES THRU 2050-EXIT
006960         VARYING RG-IDX FROM 1 BY 1
006970         UNTIL RG-IDX > RG-TBL-COUNT.
006980     PERFORM 2060-NORMALIZE-DG-NAMES THRU 2060-EXIT
006990         VARYING DG-IDX FROM 1 BY 1
007000         UNTIL DG-IDX > DG-TBL-COUNT.
007010     MOVE ZERO TO C-UNMATCHED-CTR.
007020     PERFORM 2070-MATCH-ONE-RG-ROW THRU 2070-EXIT
007030         VARYING RG-IDX FROM 1 BY 1
007040         UNTIL RG-IDX > RG-TBL-COUNT.
007050     PERFORM 2900-WRITE-MERGED-AUDIT THRU 2900-EXIT
007060         VARYING WK-IDX FROM 1 BY 1
007070         UNTIL WK-IDX > WK-ENTRY-COUNT.
007080 2000-EXIT.
007090     EXIT.
007100*
007110*    ONE TABLE ROW AT A TIME -- SEE 2100-NORMALIZE-NAME FOR THE
007120*    ACTUAL WORK.  RG AND DG EACH GET THEIR OWN DRIVER PARAGRAPH
007130*    SINCE THEY WRITE BACK TO DIFFERENT TABLES.
007140*
007150 2050-NORMALIZE-RG-NAMES.
007160     MOVE RG-TBL-NAME(RG-IDX) TO NORM-RAW.
007170     PERFORM 2100-NORMALIZE-NAME THRU 2170-EXIT.
007180     MOVE NORM-RESULT TO RG-TBL-NORM-NAME(RG-IDX).
007190 2050-EXIT.
007200     EXIT.
007210*
007220*    DG SIDE OF THE SAME NORMALIZATION PASS -- WRITES BACK TO
007230*    GTO-DG-TABLE INSTEAD OF GTO-RG-TABLE.
007240*
007250 2060-NORMALIZE-DG-NAMES.
007260     MOVE DG-TBL-NAME(DG-IDX) TO NORM-RAW.
007270     PERFORM 2100-NORMALIZE-NAME THRU 2170-EXIT.
007280     MOVE NORM-RESULT TO DG-TBL-NORM-NAME(DG-IDX).
007290 2060-EXIT.
007300     EXIT.
007310*
007320*    NAME NORMALIZATION (R1).  UPCASE, STRIP EVERYTHING BUT
007330*    LETTERS AND SPACES, THEN SORT THE TOKENS SO "LAST, FIRST"
007340*    AND "FIRST LAST" NORMALIZE TO THE SAME STRING (GTO-116).
007350*    FIVE SUB-STEPS, EACH ITS OWN PARAGRAPH BELOW: FILTER,
007360*    UNSTRING, COUNT, SORT, REJOIN.
007370*
007380 2100-NORMALIZE-NAME.
007390     INSPECT NORM-RAW CONVERTING LOWER-CASE-TBL
007400                                  TO UPPER-CASE-TBL.
007410     MOVE ZERO TO C-NORM-RESULT-LEN.
007420     MOVE SPACES TO NORM-RESULT.
007430     PERFORM 2120-FILTER-ONE-CHAR THRU 2120-EXIT
007440         VARYING C-CHAR-IDX FROM 1 BY 1
007450         UNTIL C-CHAR-IDX > 30.
007460     MOVE NORM-RESULT TO NORM-RAW.
007470     PERFORM 2130-CLEAR-ONE-TOKEN THRU 2130-EXIT
007480         VARYING C-TOK-IDX FROM 1 BY 1
007490         UNTIL C-TOK-IDX > 6.
007500     UNSTRING NORM-RAW DELIMITED BY ALL SPACE
007510         INTO TOKEN(1) TOKEN(2) TOKEN(3)
007520              TOKEN(4) TOKEN(5) TOKEN(6)
007530     END-UNSTRING.
007540     MOVE ZERO TO C-TOKEN-CTR.
007550     PERFORM 2140-COUNT-ONE-TOKEN THRU 2140-EXIT
007560         VARYING C-TOK-IDX FROM 1 BY 1
007570         UNTIL C-TOK-IDX > 6.
007580     PERFORM 2150-SORT-TOKENS THRU 2150-EXIT.
007590     PERFORM 2160-REJOIN-NAME THRU 2160-EXIT.
007600 2170-EXIT.
007610     EXIT.
007620*
007630*    APOSTROPHES, HYPHENS AND PERIODS ALL FALL OUT HERE ALONG
007640*    WITH THE COMMA -- ONLY UPPER-ALPHA AND SPACE SURVIVE.
007650*    "O'CONNOR" AND "OCONNOR" THEREFORE NORMALIZE THE SAME,
007660*    WHICH IS WHAT LETS A GOLFER MATCH ACROSS TWO VENDOR FEEDS
007670*    THAT SPELL A SUFFIX OR APOSTROPHE NAME DIFFERENTLY.
007680*
007690 2120-FILTER-ONE-CHAR.
007700     IF NORM-CHAR(C-CHAR-IDX) IS UPPER-ALPHA-CHAR
007710        OR NORM-CHAR(C-CHAR-IDX) = SPACE
007720         ADD 1 TO C-NORM-RESULT-LEN
007730         MOVE NORM-CHAR(C-CHAR-IDX)
007740           TO NORM-RESULT(C-NORM-RESULT-LEN:1)
007750     END-IF.
007760 2120-EXIT.
007770     EXIT.
007780*
007790*    UNSTRING LEAVES STALE DATA IN A TOKEN SLOT WHEN A PRIOR
007800*    NAME RAN LONGER THAN THIS ONE -- BLANK ALL SIX FIRST.
007810*
007820 2130-CLEAR-ONE-TOKEN.
007830     MOVE SPACES TO TOKEN(C-TOK-IDX).
007840 2130-EXIT.
007850     EXIT.
007860*
007870*    COUNTS THE NON-BLANK TOKENS SO 2150/2160 BELOW KNOW HOW
007880*    MANY OF THE SIX SLOTS ARE REAL WORDS.
007890*
007900 2140-COUNT-ONE-TOKEN.
007910     IF TOKEN(C-TOK-IDX) NOT = SPACES
007920         ADD 1 TO C-TOKEN-CTR
007930     END-IF.
007940 2140-EXIT.
007950     EXIT.
007960*
007970*    TOKENS SORT ASCENDING SO WORD ORDER NO LONGER MATTERS TO
007980*    THE COMPARE -- A SELECTION SORT, ONE POSITION AT A TIME.
007990*
008000 2150-SORT-TOKENS.
008010     PERFORM 2151-SORT-ONE-POSITION THRU 2151-EXIT
008020         VARYING C-TOK-I FROM 1 BY 1
008030         UNTIL C-TOK-I >= C-TOKEN-CTR.
008040 2150-EXIT.
008050     EXIT.
008060*
008070*    HOLDS TOKEN(C-TOK-I) FIXED AND COMPARES IT AGAINST EVERY
008080*    TOKEN AFTER IT, LOWEST BUBBLES INTO POSITION.
008090*
008100 2151-SORT-ONE-POSITION.
008110     COMPUTE C-TOK-START = C-TOK-I + 1.
008120     PERFORM 2152-COMPARE-ONE-PAIR THRU 2152-EXIT
008130         VARYING C-TOK-J FROM C-TOK-START BY 1
008140         UNTIL C-TOK-J > C-TOKEN-CTR.
008150 2151-EXIT.
008160     EXIT.
008170*
008180*    PLAIN ALPHABETIC COMPARE -- COBOL COLLATING SEQUENCE IS
008190*    ALL WE NEED SINCE EVERY BYTE LEFT IN A TOKEN IS UPPER-
008200*    ALPHA OR TRAILING SPACE.
008210*
008220 2152-COMPARE-ONE-PAIR.
008230     IF TOKEN(C-TOK-I) > TOKEN(C-TOK-J)
008240         MOVE TOKEN(C-TOK-I) TO TOKEN-SWAP
008250         MOVE TOKEN(C-TOK-J) TO TOKEN(C-TOK-I)
008260         MOVE TOKEN-SWAP      TO TOKEN(C-TOK-J)
008270     END-IF.
008280 2152-EXIT.
008290     EXIT.
008300*
008310*    WALKS THE NOW-SORTED TOKEN LIST BACK INTO ONE STRING,
008320*    SPACE-SEPARATED, SO "SCOTTIE SCHEFFLER" AND "SCHEFFLER,
008330*    SCOTTIE" END UP AS THE IDENTICAL "SCHEFFLER SCOTTIE".
008340*
008350 2160-REJOIN-NAME.
008360     MOVE SPACES TO NORM-RESULT.
008370     MOVE 1 TO C-NORM-PTR.
008380     PERFORM 2165-REJOIN-ONE-TOKEN THRU 2165-EXIT
008390         VARYING C-TOK-IDX FROM 1 BY 1
008400         UNTIL C-TOK-IDX > C-TOKEN-CTR.
008410 2160-EXIT.
008420     EXIT.
008430*
008440*    A SEPARATING SPACE GOES IN AHEAD OF EVERY TOKEN EXCEPT
008450*    THE FIRST -- OTHERWISE THE REJOINED NAME WOULD START WITH
008460*    A LEADING BLANK.
008470*
008480 2165-REJOIN-ONE-TOKEN.
008490     IF C-TOK-IDX > 1
008500         STRING SPACE DELIMITED BY SIZE
008510           INTO NORM-RESULT
008520           WITH POINTER C-NORM-PTR
008530         END-STRING
008540     END-IF.
008550     STRING TOKEN(C-TOK-IDX) DELIMITED BY SPACE
008560       INTO NORM-RESULT
008570       WITH POINTER C-NORM-PTR
008580     END-STRING.
008590 2165-EXIT.
008600     EXIT.
008610*
008620*    FOR EACH RG GOLFER, SCORE EVERY DG NAME AND KEEP THE
008630*    HIGHEST-SCORING ONE.  A TIE GOES TO THE FIRST DG NAME
008640*    SEEN, WHICH IS ALSO THE VENDOR'S OWN LISTED ORDER.
008650*
008660 2070-MATCH-ONE-RG-ROW.
008670     MOVE ZERO TO C-BEST-RATIO.
008680     MOVE ZERO TO C-BEST-DG-IDX.
008690     PERFORM 2200-SCORE-ONE-DG-NAME THRU 2200-EXIT
008700         VARYING DG-IDX FROM 1 BY 1
008710         UNTIL DG-IDX > DG-TBL-COUNT.
008720*        0.80 IS THE ACCEPTANCE BAR (R2) -- BELOW IT, THE
008730*        CLOSEST DG NAME FOUND IS STILL TOO DIFFERENT TO TRUST
008740*        AS THE SAME GOLFER, SO THE RG ROW IS LOGGED AND
008750*        DROPPED RATHER THAN MERGED ON A WEAK GUESS.
008760     IF C-BEST-RATIO NOT LESS THAN 0.80
008770         PERFORM 2300-BUILD-MERGED-ENTRY THRU 2300-EXIT
008780     ELSE
008790         ADD 1 TO C-UNMATCHED-CTR
008800         PERFORM 2350-LOG-UNMATCHED THRU 2350-EXIT
008810     END-IF.
008820 2070-EXIT.
008830     EXIT.
008840*
008850*    ONE CANDIDATE.  KEEPS RUNNING BEST-SO-FAR RATHER THAN
008860*    BUILDING A LIST OF ALL 200 SCORES -- NOBODY HAS EVER ASKED
008870*    TO SEE ANYTHING BUT THE WINNER.
008880*
008890 2200-SCORE-ONE-DG-NAME.
008900     MOVE RG-TBL-NORM-NAME(RG-IDX) TO SIM-NAME-1.
008910     MOVE DG-TBL-NORM-NAME(DG-IDX) TO SIM-NAME-2.
008920     PERFORM 2400-CALC-SIMILARITY-RATIO THRU 2490-EXIT.
008930     IF C-SIM-RATIO > C-BEST-RATIO
008940         MOVE C-SIM-RATIO TO C-BEST-RATIO
008950         MOVE DG-IDX       TO C-BEST-DG-IDX
008960     END-IF.
008970 2200-EXIT.
008980     EXIT.
008990*
009000*    RG AND DG FIELDS BOTH LAND ON THE SAME GTOWKTBL ROW HERE
009010*    -- THIS IS THE ONLY PLACE THE TWO VENDOR FEEDS ACTUALLY
009020*    JOIN.  SURVIVOR SWITCH DEFAULTS TO "N"; STEP 6 IS WHAT
009030*    FLIPS IT.
009040*
009050 2300-BUILD-MERGED-ENTRY.
009060     ADD 1 TO WK-ENTRY-COUNT.
009070*        RG SIDE -- CARRIED STRAIGHT ACROSS FROM GTO-RG-TABLE.
009080     MOVE RG-TBL-NAME(RG-IDX)
009090       TO WK-NAME(WK-ENTRY-COUNT).
009100     MOVE RG-TBL-NORM-NAME(RG-IDX)
009110       TO WK-NORM-NAME(WK-ENTRY-COUNT).
009120     MOVE RG-TBL-SALARY(RG-IDX)
009130       TO WK-SALARY(WK-ENTRY-COUNT).
009140     MOVE RG-TBL-CEILING(RG-IDX)
009150       TO WK-CEILING(WK-ENTRY-COUNT).
009160     MOVE RG-TBL-PROJ-PTS(RG-IDX)
009170       TO WK-PROJ-PTS(WK-ENTRY-COUNT).
009180     MOVE RG-TBL-OWNERSHIP(RG-IDX)
009190       TO WK-RG-OWNERSHIP(WK-ENTRY-COUNT).
009200*        DG SIDE -- PULLED FROM C-BEST-DG-IDX, NOT DG-IDX --
009210*        THAT IS THE WINNING ROW 2070 SETTLED ON ABOVE, NOT
009220*        WHEREVER THE SCORING LOOP HAPPENED TO STOP.
009230     MOVE DG-TBL-MAKE-CUT(C-BEST-DG-IDX)
009240       TO WK-MAKE-CUT(WK-ENTRY-COUNT).
009250     MOVE DG-TBL-TOP20(C-BEST-DG-IDX)
009260       TO WK-TOP20(WK-ENTRY-COUNT).
009270     MOVE DG-TBL-TOP10(C-BEST-DG-IDX)
009280       TO WK-TOP10(WK-ENTRY-COUNT).
009290     MOVE DG-TBL-TOP5(C-BEST-DG-IDX)
009300       TO WK-TOP5(WK-ENTRY-COUNT).
009310     MOVE DG-TBL-WIN(C-BEST-DG-IDX)
009320       TO WK-WIN(WK-ENTRY-COUNT).
009330*        SURVIVOR SWITCH STARTS "N" ON EVERY ROW -- ONLY STEP 6
009340*        EVER SETS IT TO "Y", AND ONLY FOR ROWS ABOVE THE
009350*        ELIMINATION CUTLINE.
009360     MOVE "N" TO WK-SURVIVOR-SW(WK-ENTRY-COUNT).
009370     MOVE SPACES TO WK-ENTRY-FILLER(WK-ENTRY-COUNT).
009380 2300-EXIT.
009390     EXIT.
009400*
009410*    NO DG NAME CLEARED THE 0.80 BAR -- LOG IT USING THE SAME
009420*    NAME-PART REDEFINE THE RG COPYBOOK CARRIES FOR DIAGNOSTIC
009430*    DISPLAYS, THEN DROP THE ROW.  A DROPPED RG GOLFER NEVER
009440*    ENTERS GTOWKTBL AT ALL -- IT SIMPLY DOES NOT APPEAR ON THE
009450*    SCORECARD OR ANY DOWNSTREAM AUDIT FILE.
009460*
009470 2350-LOG-UNMATCHED.
009480     MOVE RG-TBL-NAME(RG-IDX) TO RG-NAME.
009490     DISPLAY "GTO-114 UNMATCHED RG GOLFER - "
009500             RG-NAME-LAST ", " RG-NAME-FIRST
009510             " (BEST SCORE " C-BEST-RATIO " )".
009520 2350-EXIT.
009530     EXIT.
009540*
009550*    STEP-2 AUDIT WRITE -- ONE LINE PER MERGED ENTRY, RG FIELDS
009560*    THEN DG FIELDS, IN GTOWKTBL ORDER.  THIS IS THE ONLY PLACE
009570*    IN THE PROGRAM THAT READS BACK FROM GTOWKTBL BY SUBSCRIPT
009580*    INSTEAD OF INDEX -- WK-IDX IS SET BY THE VARYING CLAUSE ON
009590*    THE CALLING PERFORM IN 2000-MATCH-AND-MERGE.
009600*
009610 2900-WRITE-MERGED-AUDIT.
009620*        RG FIELDS FIRST, LEFT TO RIGHT ACROSS MA-REC.
009630     MOVE WK-NAME(WK-IDX)          TO MA-NAME.
009640     MOVE WK-SALARY(WK-IDX)        TO MA-SALARY.
009650     MOVE WK-CEILING(WK-IDX)       TO MA-CEILING.
009660     MOVE WK-PROJ-PTS(WK-IDX)      TO MA-PROJ-PTS.
009670     MOVE WK-RG-OWNERSHIP(WK-IDX)  TO MA-RG-OWNERSHIP.
009680*        THEN THE FIVE DG PROBABILITIES FROM THE WINNING MATCH.
009690     MOVE WK-MAKE-CUT(WK-IDX)      TO MA-MAKE-CUT.
009700     MOVE WK-TOP20(WK-IDX)         TO MA-TOP20.
009710     MOVE WK-TOP10(WK-IDX)         TO MA-TOP10.
009720     MOVE WK-TOP5(WK-IDX)          TO MA-TOP5.
009730     MOVE WK-WIN(WK-IDX)           TO MA-WIN.
009740     MOVE SPACES                   TO MA-RECORD-FILLER.
009750     WRITE MA-REC.
009760 2900-EXIT.
009770     EXIT.
009780*
009790*    SIMILARITY RATIO (R2) -- 2 * TOTAL-MATCHED-LENGTH OVER THE
009800*    SUM OF THE TWO NAME LENGTHS.  EXACT MATCHES SHORT-CIRCUIT
009810*    TO 1.0.  OTHERWISE WE PULL THE LONGEST COMMON SUBSTRING
009820*    OUT OF THE PAIR, BLANK IT FROM BOTH REMAINDERS, AND REPEAT
009830*    UP TO 3 TIMES -- THE SAME RECURSION THE VENDOR TOOL USES,
009840*    JUST BOUNDED BECAUSE NAMES HERE ARE SHORT.
009850*
009860 2400-CALC-SIMILARITY-RATIO.
009870     MOVE SIM-NAME-1 TO LENSCAN-NAME.
009880     PERFORM 2410-CALC-NAME-LENGTH THRU 2410-EXIT.
009890     MOVE C-LENSCAN-LEN TO C-SIM-LEN-1.
009900     MOVE SIM-NAME-2 TO LENSCAN-NAME.
009910     PERFORM 2410-CALC-NAME-LENGTH THRU 2410-EXIT.
009920     MOVE C-LENSCAN-LEN TO C-SIM-LEN-2.
009930*        AN EXACT NORMALIZED-NAME MATCH SKIPS THE WHOLE LCS
009940*        MACHINERY BELOW -- MOST GOLFERS ON A SLATE MATCH
009950*        EXACTLY, SO THIS SHORT-CIRCUIT CARRIES MOST OF THE
009960*        LOAD IN PRACTICE.
009970     IF SIM-NAME-1 = SIM-NAME-2
009980         MOVE 1.000000 TO C-SIM-RATIO
009990     ELSE
010000*            REMAINDERS START AS PLAIN COPIES OF THE TWO NAMES
010010*            AND GET "#" BURNED INTO THEM PASS BY PASS AS
010020*            SUBSTRINGS ARE CONSUMED -- SIM-NAME-1/2 THEMSELVES
010030*            ARE NEVER TOUCHED SO A RETRY WOULD START CLEAN.
010040         MOVE SIM-NAME-1 TO SIM-REMAIN-1
010050         MOVE SIM-NAME-2 TO SIM-REMAIN-2
010060         MOVE ZERO TO C-SIM-MATCH-TOTAL
010070         PERFORM 2450-FIND-LCS-PASS THRU 2450-EXIT
010080             VARYING C-SIM-PASS-CTR FROM 1 BY 1
010090             UNTIL C-SIM-PASS-CTR > 3
010100         IF C-SIM-LEN-1 + C-SIM-LEN-2 = ZERO
010110             MOVE ZERO TO C-SIM-RATIO
010120         ELSE
010130             COMPUTE C-SIM-RATIO ROUNDED =
010140                 (2 * C-SIM-MATCH-TOTAL) /
010150                 (C-SIM-LEN-1 + C-SIM-LEN-2)
010160         END-IF
010170     END-IF.
010180 2490-EXIT.
010190     EXIT.
010200*    C-SIM-RATIO IS THE NUMBER 2200-SCORE-ONE-DG-NAME TESTS
010210*    AGAINST THE ACCEPTANCE THRESHOLD -- NOTHING BELOW THIS
010220*    PARAGRAPH KNOWS OR CARES WHAT THAT THRESHOLD IS.
010230*
010240*    SCANS BACK FROM BYTE 30 FOR THE LAST NON-BLANK -- CALLED
010250*    ONCE PER SIDE SO THE COMPARE DOES NOT COUNT TRAILING PAD.
010260*
010270 2410-CALC-NAME-LENGTH.
010280     MOVE "NO" TO LENSCAN-FOUND.
010290     MOVE ZERO TO C-LENSCAN-LEN.
010300     PERFORM 2412-SCAN-ONE-POSITION THRU 2412-EXIT
010310         VARYING C-SCAN-IDX FROM 30 BY -1
010320         UNTIL C-SCAN-IDX < 1
010330            OR LENSCAN-FOUND = "YES".
010340 2410-EXIT.
010350     EXIT.
010360*
010370*    FIRST NON-BLANK BYTE FOUND SCANNING BACKWARD IS THE
010380*    LENGTH -- SET THE SWITCH SO 2410'S PERFORM ... UNTIL
010390*    STOPS ON THE NEXT TEST.  A FULLY-BLANK NAME (SHOULD NEVER
010400*    HAPPEN PAST 1150/1250 VALIDATION) WOULD SCAN ALL THE WAY
010410*    TO C-SCAN-IDX < 1 AND LEAVE C-LENSCAN-LEN AT ZERO.
010420*
010430 2412-SCAN-ONE-POSITION.
010440     IF LENSCAN-NAME(C-SCAN-IDX:1) NOT = SPACE
010450         MOVE C-SCAN-IDX TO C-LENSCAN-LEN
010460         MOVE "YES" TO LENSCAN-FOUND
010470     END-IF.
010480 2412-EXIT.
010490     EXIT.
010500*
010510*    ONE PASS OF THE LONGEST-COMMON-SUBSTRING TABLE.  ROW/COL
010520*    1 OF LCS-DP-TABLE IS THE ZERO BASELINE, SO STRING
010530*    POSITION N LIVES AT TABLE INDEX N + 1.
010540*
010550 2450-FIND-LCS-PASS.
010560     MOVE ZERO TO C-LCS-BEST-LEN.
010570     PERFORM 2455-CLEAR-ONE-DP-CELL THRU 2455-EXIT
010580         VARYING C-DP-I FROM 1 BY 1 UNTIL C-DP-I > 31
010590         AFTER  C-DP-J FROM 1 BY 1 UNTIL C-DP-J > 31.
010600     PERFORM 2460-FILL-ONE-DP-CELL THRU 2460-EXIT
010610         VARYING C-DP-I FROM 1 BY 1
010620                 UNTIL C-DP-I > C-SIM-LEN-1
010630         AFTER  C-DP-J FROM 1 BY 1
010640                 UNTIL C-DP-J > C-SIM-LEN-2.
010650*        A PASS THAT FINDS NOTHING (BEST-LEN STILL ZERO) SIMPLY
010660*        ADDS NOTHING TO THE MATCH TOTAL AND SKIPS THE BLANKING
010670*        STEP -- THE REMAINING TWO PASSES IN THE VARYING LOOP
010680*        ABOVE WILL ALSO FIND NOTHING, SO THE RATIO IS WHATEVER
010690*        THE EARLIER PASSES ALREADY ACCUMULATED.
010700     IF C-LCS-BEST-LEN > 0
010710         ADD C-LCS-BEST-LEN TO C-SIM-MATCH-TOTAL
010720         PERFORM 2470-BLANK-MATCHED-SPAN THRU 2470-EXIT
010730     END-IF.
010740 2450-EXIT.
010750     EXIT.
010760*
010770*    ZERO THE WHOLE 31 X 31 TABLE BEFORE EACH PASS -- OLD
010780*    VALUES FROM A SHORTER PRIOR PAIR WOULD OTHERWISE LEAK
010790*    THROUGH AS PHANTOM MATCHES ON A LONGER PAIR.
010800*
010810 2455-CLEAR-ONE-DP-CELL.
010820     MOVE ZERO TO C-LCS-DP-CELL(C-DP-I, C-DP-J).
010830 2455-EXIT.
010840     EXIT.
010850*    STANDARD LCS RECURRENCE.  A "#" MARKS A BYTE ALREADY
010860*    CONSUMED BY AN EARLIER PASS -- IT NEVER MATCHES ANYTHING,
010870*    INCLUDING ANOTHER "#", SO A SPENT CHARACTER CANNOT BE
010880*    REUSED ON PASS 2 OR 3.  C-LCS-BEST-END-1/2 REMEMBER WHERE
010890*    THE CURRENT LONGEST RUN ENDS SO 2470 BELOW KNOWS WHERE TO
010900*    BLANK WITHOUT RESCANNING THE WHOLE TABLE.
010910*
010920 2460-FILL-ONE-DP-CELL.
010930     IF SIM-REMAIN-1(C-DP-I:1) = SIM-REMAIN-2(C-DP-J:1)
010940        AND SIM-REMAIN-1(C-DP-I:1) NOT = "#"
010950         COMPUTE C-LCS-DP-CELL(C-DP-I + 1, C-DP-J + 1) =
010960             C-LCS-DP-CELL(C-DP-I, C-DP-J) + 1
010970         IF C-LCS-DP-CELL(C-DP-I + 1, C-DP-J + 1)
010980                                            > C-LCS-BEST-LEN
010990             MOVE C-LCS-DP-CELL(C-DP-I + 1, C-DP-J + 1)
011000               TO C-LCS-BEST-LEN
011010             MOVE C-DP-I TO C-LCS-BEST-END-1
011020             MOVE C-DP-J TO C-LCS-BEST-END-2
011030         END-IF
011040     ELSE
011050         MOVE ZERO TO C-LCS-DP-CELL(C-DP-I + 1, C-DP-J + 1)
011060     END-IF.
011070 2460-EXIT.
011080     EXIT.
011090*
011100*    BLANKS OUT THE WINNING SUBSTRING IN BOTH REMAINDERS SO
011110*    THE NEXT PASS LOOKS FOR THE NEXT-LONGEST COMMON RUN.
011120*
011130 2470-BLANK-MATCHED-SPAN.
011140*        BOTH SPAN-START FIELDS BACK UP FROM THE WINNING
011150*        CELL'S SAVED END POSITION BY THE MATCH LENGTH --
011160*        SAME ARITHMETIC ON BOTH SIDES SINCE A SUBSTRING
011170*        MATCH IS THE SAME LENGTH IN BOTH NAMES BY DEFINITION.
011180     COMPUTE C-LCS-SPAN-START-1 =
011190         C-LCS-BEST-END-1 - C-LCS-BEST-LEN + 1.
011200     COMPUTE C-LCS-SPAN-START-2 =
011210         C-LCS-BEST-END-2 - C-LCS-BEST-LEN + 1.
011220     PERFORM 2475-BLANK-ONE-CHAR THRU 2475-EXIT
011230         VARYING C-BLANK-OFFSET FROM 0 BY 1
011240         UNTIL C-BLANK-OFFSET >= C-LCS-BEST-LEN.
011250 2470-EXIT.
011260     EXIT.
011270*
011280*    OFFSET WALKS 0 THRU (LENGTH - 1) SO BOTH SPAN-START
011290*    FIELDS ABOVE STAY 1-BASED THE SAME WAY EVERY OTHER
011300*    SUBSCRIPT IN THIS PROGRAM DOES.
011310*
011320 2475-BLANK-ONE-CHAR.
011330     COMPUTE C-BLANK-IDX-1 =
011340         C-LCS-SPAN-START-1 + C-BLANK-OFFSET.
011350     COMPUTE C-BLANK-IDX-2 =
011360         C-LCS-SPAN-START-2 + C-BLANK-OFFSET.
011370*        BOTH SIDES GET THE SAME SENTINEL BYTE -- 2460 ABOVE
011380*        TREATS "#" = "#" AS A NON-MATCH ON PURPOSE.
011390     MOVE "#" TO SIM-REMAIN-1(C-BLANK-IDX-1:1).
011400     MOVE "#" TO SIM-REMAIN-2(C-BLANK-IDX-2:1).
011410 2475-EXIT.
011420     EXIT.
011430*
011440*    STEP 3 -- SALARY-SCALED OWNERSHIP (R3).  MIN-MAX SALARY
011450*    ACROSS THE MERGED FIELD MAPPED ONTO 0.5 - 20.0.  THIS IS
011460*    HALF OF THE BLEND STEP 5 BUILDS BELOW -- THE OTHER HALF
011470*    IS THE ODDS-SCALED FIGURE STEP 4 CALCULATES NEXT.
011480*
011490 3000-SALARY-OWNERSHIP.
011500*        SEED MIN AND MAX FROM ROW 1 SO THE SCAN BELOW HAS
011510*        SOMETHING TO COMPARE AGAINST ON ROW 2.  A ONE-GOLFER
011520*        FIELD FALLS OUT OF THE LOOP IMMEDIATELY WITH MIN = MAX
011530*        = THAT GOLFER'S OWN SALARY, WHICH THE ZERO-RANGE GUARD
011540*        IN 3200 BELOW HANDLES CLEANLY.
011550     MOVE WK-SALARY(1) TO C-SALARY-MIN.
011560     MOVE WK-SALARY(1) TO C-SALARY-MAX.
011570     PERFORM 3100-FIND-SALARY-MIN-MAX THRU 3100-EXIT
011580         VARYING WK-IDX FROM 1 BY 1
011590         UNTIL WK-IDX > WK-ENTRY-COUNT.
011600     COMPUTE C-SALARY-RANGE = C-SALARY-MAX - C-SALARY-MIN.
011610*        RAW-BASE-OWN AND THE STEP-3 AUDIT WRITE ARE TWO
011620*        SEPARATE PASSES OVER THE SAME TABLE RATHER THAN ONE
011630*        COMBINED LOOP -- MATCHES THE SHOP'S USUAL PATTERN OF
011640*        ONE PERFORM PER JOB SO EACH ONE READS AS ONE THING.
011650     PERFORM 3200-CALC-RAW-BASE-OWN THRU 3200-EXIT
011660         VARYING WK-IDX FROM 1 BY 1
011670         UNTIL WK-IDX > WK-ENTRY-COUNT.
011680     PERFORM 3900-WRITE-SALARY-AUDIT THRU 3900-EXIT
011690         VARYING WK-IDX FROM 1 BY 1
011700         UNTIL WK-IDX > WK-ENTRY-COUNT.
011710 3000-EXIT.
011720     EXIT.
011730*    PLAIN MIN-MAX SCAN, SEEDED FROM ROW 1 BY THE CALLER.  ONE
011740*    ROW TESTED AGAINST MIN, THEN AGAINST MAX -- NO ELSE
011750*    BETWEEN THE TWO IFS BECAUSE A ROW COULD IN THEORY BE BOTH
011760*    THE MIN AND THE MAX ON A ONE-GOLFER FIELD.
011770*
011780 3100-FIND-SALARY-MIN-MAX.
011790     IF WK-SALARY(WK-IDX) < C-SALARY-MIN
011800         MOVE WK-SALARY(WK-IDX) TO C-SALARY-MIN
011810     END-IF.
011820     IF WK-SALARY(WK-IDX) > C-SALARY-MAX
011830         MOVE WK-SALARY(WK-IDX) TO C-SALARY-MAX
011840     END-IF.
011850 3100-EXIT.
011860     EXIT.
011870*    A FLAT SALARY FIELD (EVERYONE PRICED THE SAME) WOULD
011880*    DIVIDE BY ZERO HERE IF NOT FOR THE RANGE = ZERO GUARD --
011890*    RARE, BUT SLATES WITH ONE ELIGIBLE GOLFER DO HAPPEN.
011900*    0.5 AND 19.5 ARE THE SAME TWO CONSTANTS THAT PIN THE 0.5 -
011910*    20.0 SALARY-OWNERSHIP BAND -- THE FLOOR PLUS THE SPAN.
011920*
011930 3200-CALC-RAW-BASE-OWN.
011940     IF C-SALARY-RANGE = ZERO
011950         MOVE ZERO TO C-SCALE-FRACTION
011960     ELSE
011970         COMPUTE C-SCALE-FRACTION ROUNDED =
011980             (WK-SALARY(WK-IDX) - C-SALARY-MIN)
011990                                       / C-SALARY-RANGE
012000     END-IF.
012010     COMPUTE WK-RAW-BASE-OWN(WK-IDX) ROUNDED =
012020         0.5 + (19.5 * C-SCALE-FRACTION).
012030 3200-EXIT.
012040     EXIT.
012050*    STEP-3 AUDIT WRITE -- ONE LINE PER GOLFER, SAME ORDER AS
012060*    GTOWKTBL.
012070*
012080 3900-WRITE-SALARY-AUDIT.
012090     MOVE WK-NAME(WK-IDX)         TO SA-NAME.
012100     MOVE WK-RAW-BASE-OWN(WK-IDX) TO SA-RAW-BASE-OWN.
012110     MOVE SPACES                  TO SA-RECORD-FILLER.
012120     WRITE SA-REC.
012130 3900-EXIT.
012140     EXIT.
012150*
012160*    STEP 4 -- ODDS-SCALED OWNERSHIP (R4).  COMPOSITE IS THE
012170*    PLAIN AVERAGE OF THE FIVE DG FINISH PROBABILITIES, THEN
012180*    MIN-MAX MAPPED THE SAME WAY AS STEP 3.  THE DESK HAS NEVER
012190*    ASKED FOR A WEIGHTED AVERAGE ACROSS THE FIVE PROBABILITIES
012200*    -- MAKE-CUT COUNTS THE SAME AS WIN HERE.
012210*
012220 4000-ODDS-OWNERSHIP.
012230*        COMPOSITE FIRST, FOR EVERY ROW, BEFORE THE MIN-MAX
012240*        SCAN BELOW EVEN STARTS -- THE SCAN NEEDS EVERY ROW'S
012250*        COMPOSITE ALREADY CALCULATED TO COMPARE AGAINST.
012260     PERFORM 4100-CALC-DG-COMPOSITE THRU 4100-EXIT
012270         VARYING WK-IDX FROM 1 BY 1
012280         UNTIL WK-IDX > WK-ENTRY-COUNT.
012290*        SAME SEED-FROM-ROW-1 TRICK AS STEP 3.
012300     MOVE WK-DG-COMPOSITE(1) TO C-COMP-MIN.
012310     MOVE WK-DG-COMPOSITE(1) TO C-COMP-MAX.
012320     PERFORM 4200-FIND-COMPOSITE-MIN-MAX THRU 4200-EXIT
012330         VARYING WK-IDX FROM 1 BY 1
012340         UNTIL WK-IDX > WK-ENTRY-COUNT.
012350     COMPUTE C-COMP-RANGE = C-COMP-MAX - C-COMP-MIN.
012360     PERFORM 4300-CALC-RAW-DG-OWN THRU 4300-EXIT
012370         VARYING WK-IDX FROM 1 BY 1
012380         UNTIL WK-IDX > WK-ENTRY-COUNT.
012390     PERFORM 4900-WRITE-ODDS-AUDIT THRU 4900-EXIT
012400         VARYING WK-IDX FROM 1 BY 1
012410         UNTIL WK-IDX > WK-ENTRY-COUNT.
012420 4000-EXIT.
012430     EXIT.
012440*    WK-PROB-ENTRY IS THE REDEFINE OVER MAKE-CUT/TOP20/TOP10/
012450*    TOP5/WIN, SO ONE FIVE-PASS LOOP ADDS ALL FIVE PROBABILITIES
012460*    WITHOUT NAMING EACH FIELD.  IF DG EVER ADDS A SIXTH FINISH
012470*    PROBABILITY, THIS IS THE ONLY PLACE THE "5" WOULD NEED TO
012480*    CHANGE, ALONG WITH THE REDEFINE ITSELF IN GTOWKTBL.
012490*
012500 4100-CALC-DG-COMPOSITE.
012510     MOVE ZERO TO C-COMP-ACCUM.
012520     PERFORM 4110-ADD-ONE-PROBABILITY THRU 4110-EXIT
012530         VARYING C-PROB-IDX FROM 1 BY 1
012540         UNTIL C-PROB-IDX > 5.
012550     COMPUTE WK-DG-COMPOSITE(WK-IDX) ROUNDED =
012560         C-COMP-ACCUM / 5.
012570 4100-EXIT.
012580     EXIT.
012590*    WK-PROB-IDX 1 THRU 5 WALKS MAKE-CUT, TOP20, TOP10, TOP5,
012600*    WIN IN THAT ORDER -- THE ORDER GTODGREC LAYS THEM OUT IN,
012610*    SO THE REDEFINE LINES UP WITHOUT A SEPARATE OFFSET TABLE.
012620*
012630 4110-ADD-ONE-PROBABILITY.
012640     ADD WK-PROB-ENTRY(WK-IDX, C-PROB-IDX) TO C-COMP-ACCUM.
012650 4110-EXIT.
012660     EXIT.
012670*
012680*    SAME MIN-MAX SHAPE AS 3100 ABOVE, THIS TIME OVER THE
012690*    COMPOSITE SCORE INSTEAD OF SALARY.
012700*
012710 4200-FIND-COMPOSITE-MIN-MAX.
012720     IF WK-DG-COMPOSITE(WK-IDX) < C-COMP-MIN
012730         MOVE WK-DG-COMPOSITE(WK-IDX) TO C-COMP-MIN
012740     END-IF.
012750     IF WK-DG-COMPOSITE(WK-IDX) > C-COMP-MAX
012760         MOVE WK-DG-COMPOSITE(WK-IDX) TO C-COMP-MAX
012770     END-IF.
012780 4200-EXIT.
012790     EXIT.
012800*    SAME 0.5 - 20.0 MAP AS 3200 ABOVE -- KEEPING BOTH
012810*    SIDES ON THE SAME SCALE IS WHAT MAKES THE STRAIGHT
012820*    AVERAGE IN 5100 BELOW MEANINGFUL.  A COMPOSITE FIELD WHERE
012830*    EVERY GOLFER SCORED IDENTICALLY (C-COMP-RANGE = ZERO) MAPS
012840*    EVERYONE TO THE SAME 0.5 FLOOR, THE SAME WAY 3200 DOES.
012850*
012860 4300-CALC-RAW-DG-OWN.
012870     IF C-COMP-RANGE = ZERO
012880         MOVE ZERO TO C-SCALE-FRACTION
012890     ELSE
012900         COMPUTE C-SCALE-FRACTION ROUNDED =
012910             (WK-DG-COMPOSITE(WK-IDX) - C-COMP-MIN)
012920                                       / C-COMP-RANGE
012930     END-IF.
012940     COMPUTE WK-RAW-DG-OWN(WK-IDX) ROUNDED =
012950         0.5 + (19.5 * C-SCALE-FRACTION).
012960 4300-EXIT.
012970     EXIT.
012980*    STEP-4 AUDIT WRITE.
012990*
013000 4900-WRITE-ODDS-AUDIT.
013010     MOVE WK-NAME(WK-IDX)         TO OA-NAME.
013020     MOVE WK-DG-COMPOSITE(WK-IDX) TO OA-DG-COMPOSITE.
013030     MOVE WK-RAW-DG-OWN(WK-IDX)   TO OA-RAW-DG-OWN.
013040     MOVE SPACES                  TO OA-RECORD-FILLER.
013050     WRITE OA-REC.
013060 4900-EXIT.
013070     EXIT.
013080*
013090*    STEP 5 -- BLEND (R5).  STRAIGHT AVERAGE OF THE SALARY AND
013100*    ODDS OWNERSHIP FIGURES.  THIS IS THE NUMBER STEP 6 TESTS
013110*    AGAINST THE ELIMINATION CUTLINE.
013120*
013130 5000-BLEND-OWNERSHIP.
013140     PERFORM 5100-CALC-PRE-ELIM-OWN THRU 5100-EXIT
013150         VARYING WK-IDX FROM 1 BY 1
013160         UNTIL WK-IDX > WK-ENTRY-COUNT.
013170     PERFORM 5900-WRITE-BLEND-AUDIT THRU 5900-EXIT
013180         VARYING WK-IDX FROM 1 BY 1
013190         UNTIL WK-IDX > WK-ENTRY-COUNT.
013200 5000-EXIT.
013210     EXIT.
013220*    NO WEIGHTING KNOB HERE -- THE DESK ASKED FOR A STRAIGHT
013230*    50/50 BLEND AND HAS NOT ASKED FOR ANYTHING ELSE SINCE.  IF
013240*    THAT EVER CHANGES, THIS IS THE ONE COMPUTE STATEMENT THAT
013250*    WOULD NEED A WEIGHT FACTOR ON EACH SIDE OF THE ADD.
013260*
013270 5100-CALC-PRE-ELIM-OWN.
013280     COMPUTE WK-PRE-ELIM-OWN(WK-IDX) ROUNDED =
013290         (WK-RAW-BASE-OWN(WK-IDX) + WK-RAW-DG-OWN(WK-IDX)) / 2.
013300 5100-EXIT.
013310     EXIT.
013320*
013330*    STEP-5 AUDIT WRITE.  BLEND-AUDIT-OUT IS THE FILE THE DESK
013340*    PULLS UP FIRST WHEN THEY QUESTION WHY A PARTICULAR GOLFER
013350*    LANDED ON THE WRONG SIDE OF THE CUTLINE -- SEE THE STEP-5
013360*    AUDIT BANNER IN THE FILE SECTION.
013370*
013380 5900-WRITE-BLEND-AUDIT.
013390     MOVE WK-NAME(WK-IDX)         TO BA-NAME.
013400     MOVE WK-PRE-ELIM-OWN(WK-IDX) TO BA-PRE-ELIM-OWN.
013410     MOVE SPACES                  TO BA-RECORD-FILLER.
013420     WRITE BA-REC.
013430 5900-EXIT.
013440     EXIT.
013450*
013460*    STEP 6 -- ELIMINATE THE BOTTOM 20% (R6) AND RESCALE THE
013470*    SURVIVORS TO A 600.0 OWNERSHIP TOTAL (R7).  THE PERCENTILE
013480*    IS TAKEN OFF A SEPARATE SORTED COPY OF PRE-ELIM-OWN SO THE
013490*    WORK TABLE ITSELF NEVER LOSES ITS MERGED-ORDER SEQUENCE --
013500*    STEP 7 HAS TO WRITE THE SCORECARD IN THAT SAME ORDER.
013510*
013520 6000-ELIM-AND-RESCALE.
013530*        FIVE SUB-STEPS IN ORDER: COPY TO A SORT ARRAY, SORT
013540*        IT, FIND THE CUTLINE, MARK SURVIVORS, RESCALE THEM.
013550     PERFORM 6050-COPY-TO-SORT-ARRAY THRU 6050-EXIT
013560         VARYING WK-IDX FROM 1 BY 1
013570         UNTIL WK-IDX > WK-ENTRY-COUNT.
013580     PERFORM 6100-SORT-BY-PRE-ELIM THRU 6100-EXIT.
013590     PERFORM 6200-CALC-PERCENTILE THRU 6200-EXIT.
013600     MOVE ZERO TO C-SURVIVOR-CTR.
013610     MOVE ZERO TO C-ELIM-CTR.
013620     PERFORM 6300-MARK-ONE-SURVIVOR THRU 6300-EXIT
013630         VARYING WK-IDX FROM 1 BY 1
013640         UNTIL WK-IDX > WK-ENTRY-COUNT.
013650     PERFORM 6400-RESCALE-SURVIVORS THRU 6400-EXIT.
013660     PERFORM 6900-WRITE-FINALOWN-AUDIT THRU 6900-EXIT
013670         VARYING WK-IDX FROM 1 BY 1
013680         UNTIL WK-IDX > WK-ENTRY-COUNT.
013690 6000-EXIT.
013700     EXIT.
013710*
013720*    ONE-FOR-ONE COPY, SAME SUBSCRIPT AS GTOWKTBL -- SORT-VALUES
013730*    IS THROWAWAY SCRATCH, NOT A PERMANENT RECORD OF ANYTHING.
013740*
013750 6050-COPY-TO-SORT-ARRAY.
013760     MOVE WK-PRE-ELIM-OWN(WK-IDX) TO C-SORT-VALUE(WK-IDX).
013770 6050-EXIT.
013780     EXIT.
013790*
013800*    SAME SELECTION SORT SHAPE AS 2150-SORT-TOKENS -- ASCENDING,
013810*    ONE POSITION AT A TIME.  200 ENTRIES AT MOST, SO AN N-
013820*    SQUARED SORT NEVER SHOWS UP AS A PERFORMANCE PROBLEM HERE.
013830*
013840 6100-SORT-BY-PRE-ELIM.
013850     PERFORM 6110-SORT-ONE-POSITION THRU 6110-EXIT
013860         VARYING C-SORT-I FROM 1 BY 1
013870         UNTIL C-SORT-I >= WK-ENTRY-COUNT.
013880 6100-EXIT.
013890     EXIT.
013900*
013910*    HOLD POSITION C-SORT-I, COMPARE IT AGAINST EVERYTHING
013920*    AFTER IT -- SAME SHAPE AS 2151-SORT-ONE-POSITION.
013930*
013940 6110-SORT-ONE-POSITION.
013950     COMPUTE C-SORT-START = C-SORT-I + 1.
013960     PERFORM 6120-COMPARE-ONE-PAIR THRU 6120-EXIT
013970         VARYING C-SORT-J FROM C-SORT-START BY 1
013980         UNTIL C-SORT-J > WK-ENTRY-COUNT.
013990 6110-EXIT.
014000     EXIT.
014010*
014020*    NUMERIC ASCENDING SWAP -- THE LOWEST PRE-ELIM-OWN VALUES
014030*    END UP AT THE FRONT OF THE ARRAY, WHICH IS WHERE 6200
014040*    NEEDS THEM FOR THE PERCENTILE LOOKUP.
014050*
014060 6120-COMPARE-ONE-PAIR.
014070     IF C-SORT-VALUE(C-SORT-I) > C-SORT-VALUE(C-SORT-J)
014080         MOVE C-SORT-VALUE(C-SORT-I) TO C-SORT-SWAP-VAL
014090         MOVE C-SORT-VALUE(C-SORT-J) TO C-SORT-VALUE(C-SORT-I)
014100         MOVE C-SORT-SWAP-VAL         TO C-SORT-VALUE(C-SORT-J)
014110     END-IF.
014120 6120-EXIT.
014130     EXIT.
014140*
014150*    20TH-PERCENTILE RANK, LINEAR-INTERPOLATED (GTO-122).  H IS
014160*    THE FRACTIONAL RANK POSITION 1-BASED INTO THE SORTED ARRAY.
014170*    WITH WK-ENTRY-COUNT GOLFERS THAT RANK IS 0.2 * (COUNT - 1)
014180*    PLUS 1 -- THE SAME FORMULA MOST STATS PACKAGES USE FOR A
014190*    LINEAR-INTERPOLATED PERCENTILE.
014200*
014210 6200-CALC-PERCENTILE.
014220     COMPUTE C-PCT-H-VALUE ROUNDED =
014230         (0.2 * (WK-ENTRY-COUNT - 1)) + 1.
014240     COMPUTE C-PCT-H-WHOLE = C-PCT-H-VALUE.
014250     COMPUTE C-PCT-H-FRACTION =
014260         C-PCT-H-VALUE - C-PCT-H-WHOLE.
014270     IF C-PCT-H-FRACTION = ZERO
014280*            H LANDED ON A WHOLE RANK -- NO INTERPOLATION
014290*            NEEDED, THE SORTED VALUE AT THAT RANK IS IT.
014300         MOVE C-SORT-VALUE(C-PCT-H-WHOLE) TO C-PCT-THRESHOLD
014310     ELSE
014320*            H FELL BETWEEN TWO RANKS -- INTERPOLATE LINEARLY
014330*            BETWEEN THEM (GTO-122 FIXED A TRUNCATION BUG
014340*            RIGHT HERE).
014350         COMPUTE C-PCT-NEXT-IDX = C-PCT-H-WHOLE + 1
014360         COMPUTE C-PCT-THRESHOLD ROUNDED =
014370             C-SORT-VALUE(C-PCT-H-WHOLE) +
014380             (C-PCT-H-FRACTION *
014390              (C-SORT-VALUE(C-PCT-NEXT-IDX) -
014400               C-SORT-VALUE(C-PCT-H-WHOLE)))
014410     END-IF.
014420 6200-EXIT.
014430     EXIT.
014440*    STRICTLY GREATER THAN THE THRESHOLD SURVIVES -- A GOLFER
014450*    SITTING EXACTLY ON THE CUTLINE IS ELIMINATED, NOT KEPT.
014460*    THAT IS WHAT "BOTTOM 20%" MEANS IN GTO-114'S ORIGINAL
014470*    WORDING AND NOBODY HAS ASKED US TO CHANGE IT.  AN
014480*    ELIMINATED ROW GETS ITS FINAL-OWN ZEROED HERE, IMMEDIATELY
014490*    -- 6400 BELOW NEVER TOUCHES A NON-SURVIVOR ROW AT ALL.
014500*
014510 6300-MARK-ONE-SURVIVOR.
014520     IF WK-PRE-ELIM-OWN(WK-IDX) > C-PCT-THRESHOLD
014530         SET WK-IS-SURVIVOR(WK-IDX) TO TRUE
014540         ADD 1 TO C-SURVIVOR-CTR
014550     ELSE
014560         SET WK-IS-ELIMINATED(WK-IDX) TO TRUE
014570         MOVE ZERO TO WK-FINAL-OWN(WK-IDX)
014580         ADD 1 TO C-ELIM-CTR
014590     END-IF.
014600 6300-EXIT.
014610     EXIT.
014620*
014630*    RESCALE (R7).  MIN-MAX MAP SURVIVOR PRE-ELIM-OWN ONTO
014640*    0.7 - 22.2, THEN RENORMALIZE THAT MAP AGAINST 600.0 SO
014650*    THE FIELD DOES NOT DRIFT OFF TARGET (GTO-125).
014660*
014670 6400-RESCALE-SURVIVORS.
014680     MOVE "NO" TO PELIM-MINMAX-SET.
014690     PERFORM 6410-FIND-SURVIVOR-MIN-MAX THRU 6410-EXIT
014700         VARYING WK-IDX FROM 1 BY 1
014710         UNTIL WK-IDX > WK-ENTRY-COUNT.
014720     COMPUTE C-PELIM-RANGE = C-PELIM-MAX - C-PELIM-MIN.
014730     MOVE ZERO TO C-GT-MAPPED-SUM.
014740     PERFORM 6420-CALC-MAPPED-VALUE THRU 6420-EXIT
014750         VARYING WK-IDX FROM 1 BY 1
014760         UNTIL WK-IDX > WK-ENTRY-COUNT.
014770     PERFORM 6430-CALC-FINAL-OWN THRU 6430-EXIT
014780         VARYING WK-IDX FROM 1 BY 1
014790         UNTIL WK-IDX > WK-ENTRY-COUNT.
014800 6400-EXIT.
014810     EXIT.
014820*    MIN-MAX OVER SURVIVORS ONLY -- THE ELIMINATED ROWS ARE
014830*    STILL SITTING IN GTOWKTBL AT THIS POINT BUT MUST NOT PULL
014840*    THE RANGE AROUND.  PELIM-MINMAX-SET LATCHES ON THE FIRST
014850*    SURVIVOR SEEN SO WE DO NOT SEED FROM ROW 1 BLINDLY THE WAY
014860*    STEPS 3 AND 4 DO -- ROW 1 COULD ITSELF BE AN ELIMINATED
014870*    GOLFER, WHICH WOULD SILENTLY SKEW THE RANGE.
014880*
014890 6410-FIND-SURVIVOR-MIN-MAX.
014900     IF WK-IS-SURVIVOR(WK-IDX)
014910         IF PELIM-MINMAX-SET = "NO"
014920             MOVE WK-PRE-ELIM-OWN(WK-IDX) TO C-PELIM-MIN
014930             MOVE WK-PRE-ELIM-OWN(WK-IDX) TO C-PELIM-MAX
014940             MOVE "YES" TO PELIM-MINMAX-SET
014950         ELSE
014960             IF WK-PRE-ELIM-OWN(WK-IDX) < C-PELIM-MIN
014970                 MOVE WK-PRE-ELIM-OWN(WK-IDX) TO C-PELIM-MIN
014980             END-IF
014990             IF WK-PRE-ELIM-OWN(WK-IDX) > C-PELIM-MAX
015000                 MOVE WK-PRE-ELIM-OWN(WK-IDX) TO C-PELIM-MAX
015010             END-IF
015020         END-IF
015030     END-IF.
015040 6410-EXIT.
015050     EXIT.
015060*    FIRST HALF OF THE TWO-STAGE RESCALE -- MAP EACH SURVIVOR
015070*    ONTO 0.7-22.2 AND KEEP A RUNNING SUM OF THE MAPPED VALUES
015080*    SO 6430 CAN RENORMALIZE AGAINST IT BELOW.  0.7 AND 22.2
015090*    ARE HIGHER THAN THE 0.5-20.0 BAND STEPS 3/4 USE BECAUSE
015100*    THE FIELD IS SMALLER HERE (SURVIVORS ONLY) AND THE DESK
015110*    WANTS THE TOP OWNERSHIP FIGURES TO STAND OUT MORE ONCE THE
015120*    WEAK GOLFERS ARE OUT OF THE POOL.
015130*
015140 6420-CALC-MAPPED-VALUE.
015150     IF WK-IS-SURVIVOR(WK-IDX)
015160         IF C-PELIM-RANGE = ZERO
015170             MOVE ZERO TO C-SCALE-FRACTION
015180         ELSE
015190             COMPUTE C-SCALE-FRACTION ROUNDED =
015200                 (WK-PRE-ELIM-OWN(WK-IDX) - C-PELIM-MIN)
015210                                           / C-PELIM-RANGE
015220         END-IF
015230         COMPUTE C-MAPPED-ARRAY(WK-IDX) ROUNDED =
015240             0.7 + (21.5 * C-SCALE-FRACTION)
015250         ADD C-MAPPED-ARRAY(WK-IDX) TO C-GT-MAPPED-SUM
015260     END-IF.
015270 6420-EXIT.
015280     EXIT.
015290*    SECOND HALF OF THE RESCALE (GTO-125) -- EACH SURVIVOR'S
015300*    SHARE OF C-GT-MAPPED-SUM TIMES 600.0 IS WK-FINAL-OWN.  THIS
015310*    IS WHAT PINS THE FIELD TO 600.0 INSTEAD OF LETTING THE
015320*    0.7-22.2 MAP DRIFT A FEW TENTHS EITHER WAY ON SMALL FIELDS.
015330*    THE ZERO-SUM GUARD ONLY EVER FIRES ON A ONE-SURVIVOR FIELD
015340*    WHERE THE MAP COLLAPSES TO A SINGLE POINT.
015350*
015360 6430-CALC-FINAL-OWN.
015370     IF WK-IS-SURVIVOR(WK-IDX)
015380         IF C-GT-MAPPED-SUM = ZERO
015390             MOVE ZERO TO WK-FINAL-OWN(WK-IDX)
015400         ELSE
015410             COMPUTE WK-FINAL-OWN(WK-IDX) ROUNDED =
015420                 (C-MAPPED-ARRAY(WK-IDX) * 600.0)
015430                                           / C-GT-MAPPED-SUM
015440         END-IF
015450     END-IF.
015460 6430-EXIT.
015470     EXIT.
015480*    STEP-6 AUDIT WRITE -- EVERY MERGED GOLFER, ELIMINATED OR
015490*    NOT.  AN ELIMINATED ROW SHOWS ZERO HERE, NOT A BLANK, SO
015500*    THE AUDIT FILE STAYS FIXED-FORMAT NUMERIC ALL THE WAY DOWN.
015510*
015520 6900-WRITE-FINALOWN-AUDIT.
015530     MOVE WK-NAME(WK-IDX)      TO FA-NAME.
015540     MOVE WK-FINAL-OWN(WK-IDX) TO FA-FINAL-OWN.
015550     MOVE SPACES               TO FA-RECORD-FILLER.
015560     WRITE FA-REC.
015570 6900-EXIT.
015580     EXIT.
015590*
015600*    STEP 7 -- WRITE THE SCORECARD ITSELF.  SURVIVORS ONLY,
015610*    MERGED-TABLE ORDER, PLUS THE CONTROL-TOTAL ECHO LINE
015620*    (R8).
015630*
015640 7000-WRITE-SCORECARD.
015650     MOVE ZERO TO C-GT-OWNERSHIP-TOTAL.
015660     PERFORM 7100-WRITE-ONE-SCORECARD-ROW THRU 7100-EXIT
015670         VARYING WK-IDX FROM 1 BY 1
015680         UNTIL WK-IDX > WK-ENTRY-COUNT.
015690     PERFORM 7900-DISPLAY-TRAILER THRU 7900-EXIT.
015700 7000-EXIT.
015710     EXIT.
015720*    ELIMINATED ROWS NEVER REACH THE SCORECARD FD OR THE DISPLAY
015730*    ECHO -- THE IF WRAPS THE WHOLE PARAGRAPH BODY SO NOTHING
015740*    ABOUT AN ELIMINATED GOLFER SURVIVES PAST THIS POINT.
015750*
015760 7100-WRITE-ONE-SCORECARD-ROW.
015770     IF WK-IS-SURVIVOR(WK-IDX)
015780*            SC-PROJECTED-OWN IS THE VENDOR'S OWN OWNERSHIP
015790*            PROJECTION, CARRIED THROUGH UNCHANGED -- IT IS NOT
015800*            THE SAME NUMBER AS SC-GTO-OWNERSHIP AND THE DESK
015810*            HAS ASKED FOR BOTH ON THE SAME ROW MORE THAN ONCE.
015820         MOVE WK-NAME(WK-IDX)         TO SC-NAME
015830         MOVE WK-SALARY(WK-IDX)       TO SC-SALARY
015840         MOVE WK-CEILING(WK-IDX)      TO SC-CEILING
015850         MOVE WK-PROJ-PTS(WK-IDX)     TO SC-PROJ-PTS
015860         MOVE WK-DG-COMPOSITE(WK-IDX) TO SC-DG-COMPOSITE
015870         MOVE WK-RG-OWNERSHIP(WK-IDX) TO SC-PROJECTED-OWN
015880         MOVE WK-FINAL-OWN(WK-IDX)    TO SC-GTO-OWNERSHIP
015890         MOVE SPACES                  TO SC-RECORD-FILLER
015900         WRITE GTO-SCORECARD-REC
015910*            RUNNING TOTAL FOR THE TRAILER -- SHOULD LAND AT
015920*            600.0000 EVERY WEEK BECAUSE OF THE 6430 RESCALE.
015930         ADD WK-FINAL-OWN(WK-IDX) TO C-GT-OWNERSHIP-TOTAL
015940*            SAME DETAIL LINE GOES TO THE JOB LOG EVERY WEEK SO
015950*            THE DESK CAN EYEBALL THE SCORECARD WITHOUT WAITING
015960*            FOR THE OUTPUT FILE TO BE FTP'D OVER.
015970         MOVE WK-NAME(WK-IDX)      TO DDL-NAME
015980         MOVE WK-FINAL-OWN(WK-IDX) TO DDL-OWNERSHIP
015990         DISPLAY DISPLAY-DETAIL-LINE
016000     END-IF.
016010 7100-EXIT.
016020     EXIT.
016030*
016040*    TRAILER ECHOES OFF THE SAME BYTE LAYOUT AS THE SCORECARD
016050*    RECORD (SEE GTOSCOUT) SO A HEX DUMP OF THIS DISPLAY LINE
016060*    CAN BE EYEBALLED AGAINST THE REAL OUTPUT ROWS.
016070*
016080 7900-DISPLAY-TRAILER.
016090*        BUILD THE TRAILER OVER THE SAME BYTES AS THE OUTPUT
016100*        RECORD (THE REDEFINE), THEN DISPLAY IT -- IT IS NEVER
016110*        WRITTEN TO SCORECARD-OUT ITSELF.
016120     MOVE SPACES TO GTO-SCORECARD-TRAILER.
016130     MOVE "GTO SCORECARD TOTAL" TO SCT-LITERAL.
016140     MOVE C-SURVIVOR-CTR     TO SCT-SURVIVOR-COUNT.
016150     MOVE " OWNERSHIP SUM="     TO SCT-TOTAL-LITERAL.
016160     MOVE C-GT-OWNERSHIP-TOTAL    TO SCT-OWNERSHIP-TOTAL.
016170     DISPLAY GTO-SCORECARD-TRAILER.
016180*        RUN-LOG FOOTER -- SAME FIVE COUNTS THE DESK HAS ASKED
016190*        FOR SINCE GTO-114 WEEK ONE.  MATCHED + UNMATCHED SHOULD
016200*        ADD UP TO THE RG ROW COUNT, AND ELIMINATED + ON-
016210*        SCORECARD SHOULD ADD UP TO GOLFERS MATCHED -- THE DESK
016220*        HAS CAUGHT A BAD EXTRACT MORE THAN ONCE JUST BY
016230*        EYEBALLING THESE FIVE LINES.
016240     DISPLAY "RUN DATE (MMDDYY)....: " RUN-DATE-MMDDYY.
016250     DISPLAY "GOLFERS MATCHED......: " WK-ENTRY-COUNT.
016260     DISPLAY "GOLFERS UNMATCHED....: " C-UNMATCHED-CTR.
016270     DISPLAY "GOLFERS ELIMINATED...: " C-ELIM-CTR.
016280     DISPLAY "GOLFERS ON SCORECARD.: " C-SURVIVOR-CTR.
016290 7900-EXIT.
016300     EXIT.
016310*
016320*    STEP 8 -- CLOSE EVERYTHING.  ALSO CALLED BY 9990-ABEND-RUN
016330*    BELOW SO A MID-RUN STOP STILL LEAVES CLEAN FILES BEHIND
016340*    RATHER THAN WHATEVER WAS OPEN AT THE MOMENT OF THE ABEND.
016350*
016360 8000-CLOSING.
016370*        ALL EIGHT FILES, INPUT AND OUTPUT ALIKE, IN THE SAME
016380*        ORDER THEY WERE OPENED IN 1000-INIT.
016390     CLOSE RG-EXTRACT-IN
016400           DG-EXTRACT-IN
016410           MERGED-AUDIT-OUT
016420           SALARY-AUDIT-OUT
016430           ODDS-AUDIT-OUT
016440           BLEND-AUDIT-OUT
016450           FINALOWN-AUDIT-OUT
016460           SCORECARD-OUT.
016470 8000-EXIT.
016480     EXIT.
016490*
016500*    A BAD EXTRACT ROW STOPS THE RUN COLD (GTO-114) RATHER THAN
016510*    LETTING A BLANK NUMERIC FIELD POISON THE WHOLE BLEND.  THE
016520*    ONLY TWO CALLERS ARE 1150-VALIDATE-RG-FIELDS AND
016530*    1250-VALIDATE-DG-FIELDS ABOVE -- NEITHER ONE EXPECTS
016540*    CONTROL TO RETURN HERE, SO THE STOP RUN BELOW IS DELIBERATE.
016550*
016560 9990-ABEND-RUN.
016570     DISPLAY "CBLGTO01 ABEND - " ABEND-MSG.
016580     PERFORM 8000-CLOSING THRU 8000-EXIT.
016590     STOP RUN.
016600 9990-EXIT.
016610     EXIT.
